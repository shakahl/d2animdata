000100*****************************************************************
000200* ANMDENT - ONE ANIMATION-ENTRY LOGICAL RECORD.  USED WHEREVER A
000300* SINGLE COF ENTRY TRAVELS BY ITSELF (THE VALIDATE-RECORD CALL
000400* INTERFACE).  THE SAME FIELD SHAPE IS ALSO CARRIED INLINE INSIDE
000500* THE ANMD-ENTRY-LIST TABLE IN ANMDTAB - KEEP THE TWO IN STEP.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* ANMD001 12/03/1994 RBOSTIC  - INITIAL VERSION.
001000* ANMD00Y 30/09/1998 RBOSTIC  - Y2K REVIEW - NO DATE FIELDS IN
001100*                               THIS MEMBER, NO CHANGE REQUIRED.
001200* ANMD014 11/01/2001 KPELLETR - REVIEWED AGAINST THE ANMD009
001300*                               BYTE-OFFSET ADDITION TO ANMDCTL -
001400*                               THIS RECORD CARRIES NO OFFSET OF
001500*                               ITS OWN, NO CHANGE REQUIRED HERE.
001600*****************************************************************
001700 01  ANMD-ENTRY-REC.
001800     05  ANMD-COF-NAME                PIC X(07).
001900     05  ANMD-FRAMES-PER-DIR          PIC 9(10) COMP.
002000     05  ANMD-ANIM-SPEED              PIC 9(10) COMP.
002100     05  ANMD-FRAME-CODE OCCURS 144 TIMES
002200                                      PIC 9(03) COMP.
002300     05  ANMD-ENTRY-HASH              PIC 9(03) COMP.
002400*        ANMD-ENTRY-HASH IS A WORKING COLUMN ONLY - THE BUCKET
002500*        THIS ENTRY HASHES TO.  IT IS NEVER WRITTEN TO EITHER
002600*        OUTPUT FILE.
002700     05  FILLER                       PIC X(05).
