000100*****************************************************************
000200* ANMDCTL - CALL-INTERFACE CONTROL BLOCK SHARED BY THE VALIDATE-
000300* RECORD, TXT-LOAD AND BINARY-LOAD WORKERS.  ONE SHAPE CARRIES
000400* BOTH TEXT-SIDE (ROW/COLUMN) AND BINARY-SIDE (BYTE OFFSET)
000500* ERROR CONTEXT SO THE CALLER NEVER HAS TO GUESS WHICH HALF IS
000600* LIVE - ANMD-CTL-SOURCE-MODE SAYS WHICH.
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*****************************************************************
001000* ANMD003 21/03/1994 RBOSTIC  - INITIAL VERSION.
001100* ANMD00Y 30/09/1998 RBOSTIC  - Y2K REVIEW - NO DATE FIELDS IN
001200*                               THIS MEMBER, NO CHANGE REQUIRED.
001300* ANMD009 11/01/2001 KPELLETR - ADDED ANMD-CTL-BYTE-OFFSET-IN SO
001400*                               ANMDBIN CAN HAND VALIDATE-RECORD
001500*                               THE RUNNING OFFSET BEFORE THE
001600*                               CALL INSTEAD OF AFTER.
001700*****************************************************************
001800 01  ANMD-CONTROL-BLOCK.
001900     05  ANMD-CTL-INPUT.
002000         10  ANMD-CTL-SOURCE-MODE     PIC X(01).
002100             88  ANMD-CTL-SRC-TEXT             VALUE "T".
002200             88  ANMD-CTL-SRC-BINARY           VALUE "B".
002300         10  ANMD-CTL-ROW-NBR-IN      PIC 9(09) COMP.
002400         10  ANMD-CTL-BYTE-OFFSET-IN  PIC 9(10) COMP.
002500         10  FILLER                   PIC X(05).
002600     05  ANMD-CTL-OUTPUT.
002700         10  ANMD-CTL-RETURN-CD       PIC X(02).
002800             88  ANMD-CTL-OK                   VALUE "00".
002900             88  ANMD-CTL-FATAL                VALUE "90".
003000         10  ANMD-CTL-ERROR-MSG       PIC X(80).
003100         10  ANMD-CTL-ROW-NBR         PIC 9(09) COMP.
003200         10  ANMD-CTL-COL-NBR         PIC 9(03) COMP.
003300         10  ANMD-CTL-COL-NAME        PIC X(18).
003400         10  ANMD-CTL-BYTE-OFFSET     PIC 9(10) COMP.
003500         10  FILLER                   PIC X(10).
