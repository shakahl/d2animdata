000100*****************************************************************
000200* ANMDCOM - COMMON WORK AREA FOR THE ANIMDATA COMPILE/DECOMPILE
000300* BATCH SUITE.  COPY THIS MEMBER INTO WORKING-STORAGE OF EVERY
000400* ANMDxxx PROGRAM SO FILE-STATUS TESTING AND THE BYTE-SWAP
000500* SCRATCH FIELDS STAY IN ONE PLACE FOR THE WHOLE SUITE.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* ANMD001 12/03/1994 RBOSTIC  - INITIAL VERSION, LIFTED FROM THE
001000*                               OLD ASCMWS FILE-STATUS PATTERN.
001100* ANMD004 28/11/1996 KPELLETR - ADDED WK-C-SWAP-4-BYTE AND
001200*                               WK-C-SWAP-2-BYTE FOR THE PC
001300*                               INTERCHANGE PROJECT.
001400* ANMD00Y 09/10/1998 RBOSTIC  - Y2K REVIEW - NO DATE FIELDS IN
001500*                               THIS MEMBER, NO CHANGE REQUIRED.
001600* ANMD011 14/02/2003 DNOVELLI - ADDED WK-C-ABEND-SW FOR THE
001700*                               DRIVER'S ABNORMAL TERMINATION
001800*                               TEST.
001900*****************************************************************
002000 01  WK-C-COMMON-AREA.
002100     05  WK-C-FILE-STATUS            PIC X(02).
002200         88  WK-C-SUCCESSFUL                   VALUE "00".
002300         88  WK-C-END-OF-FILE                  VALUE "10".
002400         88  WK-C-DUPLICATE-KEY                VALUE "22".
002500         88  WK-C-RECORD-NOT-FOUND              VALUE "23".
002600     05  WK-N-RETURN-CODE             PIC S9(04) COMP VALUE ZERO.
002700     05  WK-X-RETURN-CODE REDEFINES WK-N-RETURN-CODE
002800                                      PIC X(02).
002900     05  WK-C-ABEND-SW                PIC X(01) VALUE "N".
003000         88  WK-C-ABEND-YES                     VALUE "Y".
003100*
003200*    PC-FORMAT BYTE-SWAP SCRATCH - THE MASTER FILE IS A LITTLE-
003300*    ENDIAN GAME-ENGINE FORMAT, NOT NATIVE BINARY, SO WE PACK
003400*    AND UNPACK IT ONE FIELD AT A TIME THROUGH THESE TWO AREAS.
003500*
003600     05  WK-C-SWAP-4-BYTE.
003700         10  WK-C-SWAP-BYTE-1         PIC X(01).
003800         10  WK-C-SWAP-BYTE-2         PIC X(01).
003900         10  WK-C-SWAP-BYTE-3         PIC X(01).
004000         10  WK-C-SWAP-BYTE-4         PIC X(01).
004100     05  WK-N-SWAP-4-BYTE REDEFINES WK-C-SWAP-4-BYTE
004200                                      PIC 9(10) COMP.
004300     05  WK-C-SWAP-2-BYTE.
004400         10  WK-C-SWAP-HI-BYTE        PIC X(01) VALUE LOW-VALUES.
004500         10  WK-C-SWAP-LO-BYTE        PIC X(01).
004600     05  WK-N-SWAP-2-BYTE REDEFINES WK-C-SWAP-2-BYTE
004700                                      PIC 9(05) COMP.
004800     05  FILLER                       PIC X(08).
