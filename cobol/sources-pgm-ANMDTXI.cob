000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     ANMDTXI.
000400 AUTHOR.         R BOSTIC.
000500 INSTALLATION.   ANIMATION SYSTEMS GROUP.
000600 DATE-WRITTEN.   22 MAR 1994.
000700 DATE-COMPILED.
000800 SECURITY.       NONE.
000900*
001000*DESCRIPTION :  THIS IS A CALLED ROUTINE TO READ THE TAB-DELIMITED
001100*               ANIMATION WORKSHEET (ANMDTEXT) AND BUILD THE
001200*               IN-MEMORY ENTRY TABLE FOR A COMPILE RUN.  ROW 1 IS
001300*               A HEADER ROW NAMING 147 COLUMNS - THE COLUMNS MAY
001400*               APPEAR IN ANY ORDER AND EXTRA COLUMNS ARE IGNORED,
001500*               SO WE RESOLVE EACH REQUIRED COLUMN'S POSITION FROM
001600*               THE HEADER BEFORE WE TOUCH ANY DATA ROW.  EVERY
001700*               ENTRY BUILT HERE IS HANDED TO THE VALIDATE-RECORD
001800*               ROUTINE (ANMDVAL) BEFORE IT IS ADDED TO THE TABLE.
001900*NOTE        :  THE WORKSHEET IS A PC-STYLE TEXT FILE - COLUMNS
002000*               ARE SEPARATED BY THE HORIZONTAL TAB CHARACTER,
002100*               X'05' IN OUR EBCDIC CODE PAGE.
002200*
002300*=================================================================
002400* AMENDMENT HISTORY:
002500*=================================================================
002600* TXI001 - RBOSTIC - 22/03/1994 - INITIAL VERSION.
002700* TXI002 - KPELLETR - 19/07/1997 - RAISED THE MAXIMUM ENTRY COUNT
002800*              TO MATCH THE 5000-ENTRY TABLE IN ANMDTAB.
002900* ANMD00Y - RBOSTIC - 30/09/1998 - Y2K REVIEW - NO DATE FIELDS IN
003000*              THIS PROGRAM, NO CHANGE REQUIRED.
003100* TXI003 - PDEVRIES - 09/08/2006 - TICKET FROM THE ANIMATORS: TWO
003200*              BUGS.  FIRST, A RECORD REJECTED BY ANMDVAL NEVER
003300*              GOT ANMD-CTL-ROW-NBR STAMPED - ONLY THE SEPARATE
003400*              MISSING-CELL PATH DID THAT - SO THE OPERATOR LOG
003500*              SHOWED ROW ZERO FOR A VALIDATE-RECORD REJECTION.
003600*              F000-CALL-VALIDATE NOW STAMPS IT ITSELF ON A
003700*              FAILED CALL.  SECOND, THE MISSING-CELL GUARD IN
003800*              B200 ONLY CHECKED WK-N-EXPECT-POS (147), THE
003900*              RESOLVED POSITION OF THE LAST *DECLARED* COLUMN -
004000*              IF THE HEADER HAPPENED TO PLACE THAT COLUMN EARLY,
004100*              A SHORT ROW MISSING A LATER-POSITIONED COLUMN
004200*              SLIPPED THROUGH.  B100-RESOLVE-COLUMNS NOW TRACKS
004300*              THE TRUE MAXIMUM RESOLVED POSITION ACROSS ALL 147
004400*              COLUMNS IN WK-N-MAX-EXPECT-POS, AND B200 CHECKS
004500*              AGAINST THAT INSTEAD.
004600* TXI004 - PDEVRIES - 10/08/2006 - TICKET FROM THE ANIMATORS: TWO
004700*              MORE GAPS.  FIRST, A SHORT OR LONG COFNAME CELL
004800*              WAS NEVER CAUGHT - A MOVE INTO THE PIC X(07)
004900*              FIELD JUST PADS OR TRUNCATES IT, SO THE 7-BYTE
005000*              RULE WAS NEVER ACTUALLY ENFORCED ON THE TEXT SIDE.
005100*              B300-BUILD-ENTRY NOW LENGTH-CHECKS THE RAW SPLIT
005200*              CELL BEFORE THE MOVE.  SECOND, WHEN B300 ITSELF
005300*              REJECTED A NON-NUMERIC FRAMESPERDIRECTION,
005400*              ANIMATIONSPEED, OR FRAMEDATA CELL, ANMD-CTL-ROW-
005500*              NBR WAS NEVER STAMPED - F000-CALL-VALIDATE'S
005600*              STAMP NEVER RUNS BECAUSE B300's OWN FATAL RETURN
005700*              SKIPS THE CALL TO ANMDVAL ENTIRELY - SO THE
005800*              OPERATOR LOG SHOWED ROW ZERO FOR THESE.  ALL
005900*              FOUR FATAL BRANCHES IN B300/B310 NOW STAMP
006000*              ANMD-CTL-ROW-NBR THE SAME WAY B200's OWN
006100*              MISSING-CELL CHECK ALREADY DID.
006200*-----------------------------------------------------------------
006300 EJECT
006400**********************
006500 ENVIRONMENT DIVISION.
006600**********************
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER. IBM-AS400.
006900 OBJECT-COMPUTER. IBM-AS400.
007000 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT ANMDTEXT ASSIGN TO DATABASE-ANMDTEXT
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS WK-C-FILE-STATUS.
007600 EJECT
007700***************
007800 DATA DIVISION.
007900***************
008000 FILE SECTION.
008100*************
008200 FD  ANMDTEXT
008300     LABEL RECORDS ARE OMITTED
008400     DATA RECORD IS ANMDTEXT-REC.
008500 01  ANMDTEXT-REC                PIC X(2048).
008600
008700 WORKING-STORAGE SECTION.
008800*************************
008900 01  FILLER              PIC X(24)  VALUE
009000     "** PROGRAM ANMDTXI  **".
009100
009200* ------------------ PROGRAM WORKING STORAGE -------------------*
009300 01  WK-C-COMMON.
009400     COPY ANMDCOM.
009500
009600 77  WK-C-EOF-SW             PIC X(01)  VALUE "N".
009700     88  WK-C-EOF                       VALUE "Y".
009800 77  WS-SUB1                 PIC 9(03)  COMP.
009900 77  WS-SUB2                 PIC 9(03)  COMP.
010000 77  WK-N-SPLIT-COUNT        PIC 9(03)  COMP VALUE ZERO.
010100 77  WK-N-SPLIT-PTR          PIC 9(05)  COMP.
010200 77  WK-N-MAX-EXPECT-POS     PIC 9(03)  COMP VALUE ZERO.
010300 77  WK-C-TAB-CHAR           PIC X(01)  VALUE X"05".
010400 77  WK-C-NUMERIC-OK-SW      PIC X(01)  VALUE "Y".
010500     88  WK-C-NUMERIC-OK                VALUE "Y".
010600
010700*    SPLIT-FIELD TABLE - HOLDS EITHER THE 147 HEADER NAMES OR
010800*    ONE DATA ROW'S CELLS, DEPENDING ON WHICH ROW IS CURRENT.
010900 01  WK-C-SPLIT-AREA.
011000     05  WK-C-SPLIT-FIELD    OCCURS 200 TIMES
011100                             PIC X(18).
011200
011300*    EXPECTED-COLUMN TABLE - 147 NAMES, RESOLVED POSITION OF
011400*    EACH WITHIN THE CURRENT HEADER ROW (0 = NOT FOUND YET).
011500 01  WK-C-EXPECT-AREA.
011600     05  WK-C-EXPECT-ENTRY   OCCURS 147 TIMES
011700                             INDEXED BY WK-N-EXPECT-IDX.
011800         10  WK-C-EXPECT-NAME    PIC X(18).
011900         10  WK-N-EXPECT-POS     PIC 9(03) COMP VALUE ZERO.
012000
012100*    RIGHT-JUSTIFIED SCRATCH AREA FOR TEXT-TO-NUMBER CONVERSION -
012200*    THE HOUSE WAY OF TURNING A LEFT-JUSTIFIED TEXT CELL INTO A
012300*    ZONED NUMBER WITHOUT CALLING AN INTRINSIC FUNCTION.
012400 01  WK-C-JUSTIFY-AREA       PIC X(10)  JUSTIFIED RIGHT.
012500 01  WK-N-JUSTIFY-NUM REDEFINES WK-C-JUSTIFY-AREA
012600                             PIC 9(10).
012700
012800*    THE 3-DIGIT FRAME-INDEX SUFFIX USED TO BUILD "FRAMEDATAnnn"
012900*    AT PROGRAM START - FOURTH REDEFINES IN THIS MEMBER.
013000 01  WK-N-FRAME-SUFFIX       PIC 9(03).
013100 01  WK-C-FRAME-SUFFIX REDEFINES WK-N-FRAME-SUFFIX
013200                             PIC X(03).
013300
013400*****************
013500 LINKAGE SECTION.
013600*****************
013700 COPY ANMDTAB.
013800 COPY ANMDCTL.
013900 EJECT
014000*******************************************************
014100 PROCEDURE DIVISION USING ANMD-ENTRY-TABLE
014200                           ANMD-CONTROL-BLOCK.
014300*******************************************************
014400 MAIN-MODULE.
014500     MOVE    "00"                    TO    ANMD-CTL-RETURN-CD.
014600     OPEN INPUT ANMDTEXT.
014700     IF  NOT WK-C-SUCCESSFUL
014800         DISPLAY "ANMDTXI - OPEN FILE ERROR - ANMDTEXT"
014900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015000         GO TO Y900-ABNORMAL-TERMINATION.
015100
015200     PERFORM B050-BUILD-EXPECTED-NAMES
015300        THRU B050-BUILD-EXPECTED-NAMES-EX.
015400
015500     PERFORM B000-READ-HEADER
015600        THRU B000-READ-HEADER-EX.
015700     IF  ANMD-CTL-OK
015800         PERFORM B100-RESOLVE-COLUMNS
015900            THRU B100-RESOLVE-COLUMNS-EX.
016000     IF  ANMD-CTL-OK
016100         PERFORM B200-READ-DATA-ROWS
016200            THRU B200-READ-DATA-ROWS-EX
016300            UNTIL WK-C-EOF
016400               OR NOT ANMD-CTL-OK.
016500
016600     PERFORM Z000-END-PROGRAM-ROUTINE
016700        THRU Z099-END-PROGRAM-ROUTINE-EX.
016800     GOBACK.
016900
017000*---------------------------------------------------------------*
017100 B050-BUILD-EXPECTED-NAMES.
017200*---------------------------------------------------------------*
017300     MOVE    "CofName"              TO WK-C-EXPECT-NAME (1).
017400     MOVE    "FramesPerDirection"   TO WK-C-EXPECT-NAME (2).
017500     MOVE    "AnimationSpeed"       TO WK-C-EXPECT-NAME (3).
017600     PERFORM B060-BUILD-ONE-FRAME-NAME
017700         VARYING WS-SUB1 FROM 0 BY 1
017800         UNTIL   WS-SUB1 > 143.
017900
018000*---------------------------------------------------------------*
018100 B050-BUILD-EXPECTED-NAMES-EX.
018200*---------------------------------------------------------------*
018300     EXIT.
018400
018500*---------------------------------------------------------------*
018600 B060-BUILD-ONE-FRAME-NAME.
018700*---------------------------------------------------------------*
018800     MOVE    WS-SUB1                 TO    WK-N-FRAME-SUFFIX.
018900     STRING  "FrameData"  WK-C-FRAME-SUFFIX
019000             DELIMITED BY SIZE
019100             INTO WK-C-EXPECT-NAME (WS-SUB1 + 4).
019200
019300*---------------------------------------------------------------*
019400 B060-BUILD-ONE-FRAME-NAME-EX.
019500*---------------------------------------------------------------*
019600     EXIT.
019700
019800*---------------------------------------------------------------*
019900 B000-READ-HEADER.
020000*---------------------------------------------------------------*
020100     READ ANMDTEXT.
020200     IF  WK-C-END-OF-FILE
020300         MOVE "90"                   TO    ANMD-CTL-RETURN-CD
020400         MOVE "TXT-LOAD - WORKSHEET HAS NO HEADER ROW"
020500                                     TO    ANMD-CTL-ERROR-MSG.
020600
020700*---------------------------------------------------------------*
020800 B000-READ-HEADER-EX.
020900*---------------------------------------------------------------*
021000     EXIT.
021100
021200*---------------------------------------------------------------*
021300 B100-RESOLVE-COLUMNS.
021400*---------------------------------------------------------------*
021500*    THE HEADER MAY PLACE THE 147 NAMED COLUMNS IN ANY ORDER, SO
021600*    A SHORT DATA ROW CAN ONLY BE CAUGHT BY COMPARING AGAINST THE
021700*    HIGHEST RESOLVED POSITION OF ANY OF THEM - NOT JUST THE
021800*    POSITION OF WHICHEVER COLUMN HAPPENS TO BE DECLARED LAST.
021900     MOVE    ZERO                    TO    WK-N-MAX-EXPECT-POS.
022000     PERFORM B400-SPLIT-CURRENT-ROW
022100        THRU B400-SPLIT-CURRENT-ROW-EX.
022200     SET     WK-N-EXPECT-IDX TO 1.
022300     PERFORM B110-RESOLVE-ONE-COLUMN
022400         VARYING WK-N-EXPECT-IDX FROM 1 BY 1
022500         UNTIL   WK-N-EXPECT-IDX > 147
022600              OR NOT ANMD-CTL-OK.
022700
022800*---------------------------------------------------------------*
022900 B100-RESOLVE-COLUMNS-EX.
023000*---------------------------------------------------------------*
023100     EXIT.
023200
023300*---------------------------------------------------------------*
023400 B110-RESOLVE-ONE-COLUMN.
023500*---------------------------------------------------------------*
023600     MOVE    ZERO                    TO    WK-N-EXPECT-POS
023700                                            (WK-N-EXPECT-IDX).
023800     PERFORM B120-SEARCH-SPLIT-FIELD
023900         VARYING WS-SUB2 FROM 1 BY 1
024000         UNTIL   WS-SUB2 > WK-N-SPLIT-COUNT
024100              OR WK-N-EXPECT-POS (WK-N-EXPECT-IDX) NOT = ZERO.
024200     IF  WK-N-EXPECT-POS (WK-N-EXPECT-IDX) = ZERO
024300         MOVE "90"                   TO    ANMD-CTL-RETURN-CD
024400         STRING
024500             "TXT-LOAD - MISSING NAMED COLUMN "
024600             WK-C-EXPECT-NAME (WK-N-EXPECT-IDX)
024700             DELIMITED BY SIZE
024800             INTO ANMD-CTL-ERROR-MSG
024900     ELSE
025000         IF  WK-N-EXPECT-POS (WK-N-EXPECT-IDX) > WK-N-MAX-EXPECT-POS
025100             MOVE WK-N-EXPECT-POS (WK-N-EXPECT-IDX)
025200                                     TO    WK-N-MAX-EXPECT-POS.
025300
025400*---------------------------------------------------------------*
025500 B110-RESOLVE-ONE-COLUMN-EX.
025600*---------------------------------------------------------------*
025700     EXIT.
025800
025900*---------------------------------------------------------------*
026000 B120-SEARCH-SPLIT-FIELD.
026100*---------------------------------------------------------------*
026200     IF  WK-C-SPLIT-FIELD (WS-SUB2) =
026300             WK-C-EXPECT-NAME (WK-N-EXPECT-IDX)
026400         MOVE WS-SUB2    TO    WK-N-EXPECT-POS (WK-N-EXPECT-IDX).
026500
026600*---------------------------------------------------------------*
026700 B120-SEARCH-SPLIT-FIELD-EX.
026800*---------------------------------------------------------------*
026900     EXIT.
027000
027100*---------------------------------------------------------------*
027200 B400-SPLIT-CURRENT-ROW.
027300*---------------------------------------------------------------*
027400     MOVE    ZERO                    TO    WK-N-SPLIT-COUNT.
027500     MOVE    1                       TO    WK-N-SPLIT-PTR.
027600     MOVE    SPACES                  TO    WK-C-SPLIT-AREA.
027700     PERFORM B410-SPLIT-ONE-FIELD
027800         VARYING WS-SUB1 FROM 1 BY 1
027900         UNTIL   WS-SUB1 > 200
028000              OR WK-N-SPLIT-PTR > LENGTH OF ANMDTEXT-REC.
028100
028200*---------------------------------------------------------------*
028300 B400-SPLIT-CURRENT-ROW-EX.
028400*---------------------------------------------------------------*
028500     EXIT.
028600
028700*---------------------------------------------------------------*
028800 B410-SPLIT-ONE-FIELD.
028900*---------------------------------------------------------------*
029000     UNSTRING ANMDTEXT-REC DELIMITED BY WK-C-TAB-CHAR
029100         INTO WK-C-SPLIT-FIELD (WS-SUB1)
029200         WITH POINTER WK-N-SPLIT-PTR.
029300     ADD     1                       TO    WK-N-SPLIT-COUNT.
029400
029500*---------------------------------------------------------------*
029600 B410-SPLIT-ONE-FIELD-EX.
029700*---------------------------------------------------------------*
029800     EXIT.
029900
030000*---------------------------------------------------------------*
030100 B200-READ-DATA-ROWS.
030200*---------------------------------------------------------------*
030300     READ ANMDTEXT.
030400     IF  WK-C-END-OF-FILE
030500         MOVE "Y"                    TO    WK-C-EOF-SW
030600         GO TO B200-READ-DATA-ROWS-EX.
030700
030800     PERFORM B400-SPLIT-CURRENT-ROW
030900        THRU B400-SPLIT-CURRENT-ROW-EX.
031000
031100     IF  WK-N-SPLIT-COUNT < WK-N-MAX-EXPECT-POS
031200         MOVE "90"                   TO    ANMD-CTL-RETURN-CD
031300         MOVE ANMD-CTL-ROW-NBR-IN    TO    ANMD-CTL-ROW-NBR
031400         MOVE "TXT-LOAD - MISSING CELL IN DATA ROW"
031500                                     TO    ANMD-CTL-ERROR-MSG
031600         GO TO B200-READ-DATA-ROWS-EX.
031700
031800     PERFORM B300-BUILD-ENTRY
031900        THRU B300-BUILD-ENTRY-EX.
032000
032100     IF  ANMD-CTL-OK
032200         SET  ANMD-ENTRY-IDX TO ANMD-ENTRY-COUNT
032300         PERFORM F000-CALL-VALIDATE
032400            THRU F000-CALL-VALIDATE-EX.
032500
032600     ADD     1                       TO    ANMD-CTL-ROW-NBR-IN.
032700
032800*---------------------------------------------------------------*
032900 B200-READ-DATA-ROWS-EX.
033000*---------------------------------------------------------------*
033100     EXIT.
033200
033300*---------------------------------------------------------------*
033400 B300-BUILD-ENTRY.
033500*---------------------------------------------------------------*
033600     ADD     1                       TO    ANMD-ENTRY-COUNT.
033700     SET     ANMD-ENTRY-IDX          TO    ANMD-ENTRY-COUNT.
033800
033900*    COFNAME CELL MUST BE EXACTLY 7 NON-SPACE BYTES - A MOVE
034000*    INTO THE PIC X(07) FIELD WOULD PAD A SHORT CELL OR TRUNCATE
034100*    A LONG ONE WITHOUT EVER RAISING AN ERROR, SO THE RAW CELL
034200*    HAS TO BE LENGTH-CHECKED BEFORE THE MOVE, NOT AFTER.
034300     IF  WK-C-SPLIT-FIELD (WK-N-EXPECT-POS (1)) (7:1) = SPACE
034400     OR  WK-C-SPLIT-FIELD (WK-N-EXPECT-POS (1)) (8:1) NOT = SPACE
034500         MOVE "90"                   TO    ANMD-CTL-RETURN-CD
034600         MOVE ANMD-CTL-ROW-NBR-IN    TO    ANMD-CTL-ROW-NBR
034700         MOVE "INVALID RECORD FIELD - COF-NAME LENGTH"
034800                                     TO    ANMD-CTL-ERROR-MSG
034900         GO TO B300-BUILD-ENTRY-EX.
035000     MOVE    WK-C-SPLIT-FIELD (WK-N-EXPECT-POS (1))
035100                                     TO    ANMD-COF-NAME
035200                                            (ANMD-ENTRY-IDX).
035300
035400     MOVE    WK-C-SPLIT-FIELD (WK-N-EXPECT-POS (2))
035500                                     TO    WK-C-JUSTIFY-AREA.
035600     INSPECT WK-C-JUSTIFY-AREA REPLACING ALL SPACES BY ZEROS.
035700     IF  WK-C-JUSTIFY-AREA NOT NUMERIC
035800         MOVE "90"                   TO    ANMD-CTL-RETURN-CD
035900         MOVE ANMD-CTL-ROW-NBR-IN    TO    ANMD-CTL-ROW-NBR
036000         MOVE "TXT-LOAD - NON-NUMERIC FRAMESPERDIRECTION CELL"
036100                                     TO    ANMD-CTL-ERROR-MSG
036200         GO TO B300-BUILD-ENTRY-EX.
036300     MOVE    WK-N-JUSTIFY-NUM        TO
036400             ANMD-FRAMES-PER-DIR (ANMD-ENTRY-IDX).
036500
036600     MOVE    WK-C-SPLIT-FIELD (WK-N-EXPECT-POS (3))
036700                                     TO    WK-C-JUSTIFY-AREA.
036800     INSPECT WK-C-JUSTIFY-AREA REPLACING ALL SPACES BY ZEROS.
036900     IF  WK-C-JUSTIFY-AREA NOT NUMERIC
037000         MOVE "90"                   TO    ANMD-CTL-RETURN-CD
037100         MOVE ANMD-CTL-ROW-NBR-IN    TO    ANMD-CTL-ROW-NBR
037200         MOVE "TXT-LOAD - NON-NUMERIC ANIMATIONSPEED CELL"
037300                                     TO    ANMD-CTL-ERROR-MSG
037400         GO TO B300-BUILD-ENTRY-EX.
037500     MOVE    WK-N-JUSTIFY-NUM        TO
037600             ANMD-ANIM-SPEED (ANMD-ENTRY-IDX).
037700
037800     PERFORM B310-BUILD-ONE-TRIGGER
037900         VARYING WS-SUB1 FROM 1 BY 1
038000         UNTIL   WS-SUB1 > 144
038100              OR NOT ANMD-CTL-OK.
038200
038300*---------------------------------------------------------------*
038400 B300-BUILD-ENTRY-EX.
038500*---------------------------------------------------------------*
038600     EXIT.
038700
038800*---------------------------------------------------------------*
038900 B310-BUILD-ONE-TRIGGER.
039000*---------------------------------------------------------------*
039100     MOVE    WK-C-SPLIT-FIELD (WK-N-EXPECT-POS (WS-SUB1 + 3))
039200                                     TO    WK-C-JUSTIFY-AREA.
039300     INSPECT WK-C-JUSTIFY-AREA REPLACING ALL SPACES BY ZEROS.
039400     IF  WK-C-JUSTIFY-AREA NOT NUMERIC
039500         MOVE "90"                   TO    ANMD-CTL-RETURN-CD
039600         MOVE ANMD-CTL-ROW-NBR-IN    TO    ANMD-CTL-ROW-NBR
039700         MOVE "TXT-LOAD - NON-NUMERIC FRAMEDATA CELL"
039800                                     TO    ANMD-CTL-ERROR-MSG
039900     ELSE
040000         MOVE WK-N-JUSTIFY-NUM       TO
040100             ANMD-FRAME-CODE (ANMD-ENTRY-IDX, WS-SUB1).
040200
040300*---------------------------------------------------------------*
040400 B310-BUILD-ONE-TRIGGER-EX.
040500*---------------------------------------------------------------*
040600     EXIT.
040700
040800*---------------------------------------------------------------*
040900 F000-CALL-VALIDATE.
041000*---------------------------------------------------------------*
041100     MOVE    "T"                     TO    ANMD-CTL-SOURCE-MODE.
041200     CALL    "ANMDVAL" USING ANMD-ENTRY-LIST (ANMD-ENTRY-IDX)
041300                              ANMD-CONTROL-BLOCK.
041400     IF  NOT ANMD-CTL-OK
041500         MOVE ANMD-CTL-ROW-NBR-IN    TO    ANMD-CTL-ROW-NBR
041600         SUBTRACT 1                  FROM  ANMD-ENTRY-COUNT.
041700
041800*---------------------------------------------------------------*
041900 F000-CALL-VALIDATE-EX.
042000*---------------------------------------------------------------*
042100     EXIT.
042200
042300 Y900-ABNORMAL-TERMINATION.
042400     MOVE "90"                       TO    ANMD-CTL-RETURN-CD.
042500     MOVE "ANMDTXI - UNABLE TO OPEN WORKSHEET"
042600                                     TO    ANMD-CTL-ERROR-MSG.
042700     PERFORM Z000-END-PROGRAM-ROUTINE
042800        THRU Z099-END-PROGRAM-ROUTINE-EX.
042900     GOBACK.
043000
043100*---------------------------------------------------------------*
043200 Z000-END-PROGRAM-ROUTINE.
043300*---------------------------------------------------------------*
043400     CLOSE ANMDTEXT.
043500     IF  NOT WK-C-SUCCESSFUL
043600         DISPLAY "ANMDTXI - CLOSE FILE ERROR - ANMDTEXT"
043700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
043800
043900*---------------------------------------------------------------*
044000 Z099-END-PROGRAM-ROUTINE-EX.
044100*---------------------------------------------------------------*
044200     EXIT.
044300
044400******************************************************************
044500*************** END OF PROGRAM SOURCE  ANMDTXI ******************
044600******************************************************************
