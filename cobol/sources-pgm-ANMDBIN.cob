000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     ANMDBIN.
000400 AUTHOR.         R BOSTIC.
000500 INSTALLATION.   ANIMATION SYSTEMS GROUP.
000600 DATE-WRITTEN.   02 APR 1994.
000700 DATE-COMPILED.
000800 SECURITY.       NONE.
000900*
001000*DESCRIPTION :  THIS IS A CALLED ROUTINE TO READ THE PACKED
001100*               BINARY MASTER FILE (ANMDMSTR) FOR A DECOMPILE
001200*               RUN.  THE FILE IS 256 FIXED-POSITION HASH
001300*               BUCKETS, EACH A 4-BYTE RECORD COUNT FOLLOWED BY
001400*               THAT MANY 160-BYTE RECORDS - THERE IS NO HEADER
001500*               AND NO TRAILER, SO THE ONLY WAY TO KNOW THE FILE
001600*               ENDED IN THE RIGHT PLACE IS TO COUNT EVERY BYTE
001700*               AS WE GO AND TRY ONE MORE READ AFTER BUCKET 255.
001800*NOTE        :  EVERY MULTI-BYTE NUMERIC FIELD IN THE MASTER IS
001900*               STORED LITTLE-ENDIAN BY THE GAME ENGINE'S LOADER.
002000*               OUR MACHINE IS BIG-ENDIAN FOR COMP FIELDS, SO
002100*               EACH ONE IS BYTE-SWAPPED THROUGH WK-C-SWAP-4-BYTE
002200*               IN ANMDCOM BEFORE WE TRUST THE VALUE.  THE SAME
002300*               TRICK, ONE BYTE WIDE, TURNS A RAW TRIGGER BYTE
002400*               INTO ITS 0-255 VALUE WITHOUT AN ORD FUNCTION.
002500*
002600*=================================================================
002700* AMENDMENT HISTORY:
002800*=================================================================
002900* BIN001 - RBOSTIC - 02/04/1994 - INITIAL VERSION.
003000* BIN002 - KPELLETR - 11/01/2001 - PASS THE RUNNING BYTE OFFSET TO
003100*              ANMDVAL BEFORE THE CALL SO A BAD TRIGGER CODE
003200*              REPORTS WHERE IN THE FILE IT WAS FOUND.
003300* ANMD00Y - RBOSTIC - 30/09/1998 - Y2K REVIEW - NO DATE FIELDS IN
003400*              THIS PROGRAM, NO CHANGE REQUIRED.
003500*-----------------------------------------------------------------
003600 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-AS400.
004200 OBJECT-COMPUTER. IBM-AS400.
004300 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT ANMDMSTR ASSIGN TO DATABASE-ANMDMSTR
004700         ORGANIZATION IS SEQUENTIAL
004800         FILE STATUS IS WK-C-FILE-STATUS.
004900 EJECT
005000***************
005100 DATA DIVISION.
005200***************
005300 FILE SECTION.
005400*************
005500 FD  ANMDMSTR
005600     LABEL RECORDS ARE OMITTED
005700     RECORD IS VARYING IN SIZE FROM 4 TO 160 CHARACTERS
005800         DEPENDING ON WK-N-REC-LEN
005900     DATA RECORD IS ANMDMSTR-REC.
006000 01  ANMDMSTR-REC                PIC X(160).
006100
006200 WORKING-STORAGE SECTION.
006300*************************
006400 01  FILLER              PIC X(24)  VALUE
006500     "** PROGRAM ANMDBIN  **".
006600
006700* ------------------ PROGRAM WORKING STORAGE -------------------*
006800 01  WK-C-COMMON.
006900     COPY ANMDCOM.
007000 01  WK-C-RECORD-AREA.
007100     COPY ANMDBRC.
007200
007300 77  WK-N-REC-LEN             PIC 9(03)  COMP.
007400 77  WK-N-BLOCK-IDX           PIC 9(03)  COMP.
007500 77  WK-N-BLOCK-COUNT         PIC 9(05)  COMP.
007600 77  WK-N-REC-IN-BLOCK        PIC 9(05)  COMP.
007700 77  WK-N-BYTE-OFFSET         PIC 9(10)  COMP VALUE ZERO.
007800 77  WK-N-COMPUTED-HASH       PIC 9(03)  COMP.
007900 77  WS-SUB1                  PIC 9(03)  COMP.
008000 77  WS-KEYPOS                PIC 9(01)  COMP.
008100 77  WK-C-NUL-SEEN-SW         PIC X(01)  VALUE "N".
008200     88  WK-C-NUL-SEEN                   VALUE "Y".
008300
008400*****************
008500 LINKAGE SECTION.
008600*****************
008700 COPY ANMDTAB.
008800 COPY ANMDCTL.
008900 EJECT
009000*******************************************************
009100 PROCEDURE DIVISION USING ANMD-ENTRY-TABLE
009200                           ANMD-CONTROL-BLOCK.
009300*******************************************************
009400 MAIN-MODULE.
009500     MOVE    "00"                    TO    ANMD-CTL-RETURN-CD.
009600     OPEN INPUT ANMDMSTR.
009700     IF  NOT WK-C-SUCCESSFUL
009800         DISPLAY "ANMDBIN - OPEN FILE ERROR - ANMDMSTR"
009900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
010000         GO TO Y900-ABNORMAL-TERMINATION.
010100
010200     PERFORM D000-READ-BUCKETS
010300         VARYING WK-N-BLOCK-IDX FROM 0 BY 1
010400         UNTIL   WK-N-BLOCK-IDX > 255
010500              OR NOT ANMD-CTL-OK.
010600
010700     IF  ANMD-CTL-OK
010800         PERFORM D400-VERIFY-FILE-SIZE
010900            THRU D400-VERIFY-FILE-SIZE-EX.
011000
011100     PERFORM Z000-END-PROGRAM-ROUTINE
011200        THRU Z099-END-PROGRAM-ROUTINE-EX.
011300     GOBACK.
011400
011500*---------------------------------------------------------------*
011600 D000-READ-BUCKETS.
011700*---------------------------------------------------------------*
011800     MOVE    4                       TO    WK-N-REC-LEN.
011900     READ    ANMDMSTR.
012000     IF  WK-C-END-OF-FILE
012100         MOVE "90"                   TO    ANMD-CTL-RETURN-CD
012200         MOVE WK-N-BYTE-OFFSET       TO    ANMD-CTL-BYTE-OFFSET
012300         MOVE
012400          "BINARY-LOAD - MASTER FILE ENDED BEFORE 256 BUCKETS"
012500                                     TO    ANMD-CTL-ERROR-MSG
012600         GO TO D000-READ-BUCKETS-EX.
012700
012800     MOVE    ANMDMSTR-REC (1:4)      TO
012900             ANMD-BR-BUCKET-COUNT-BYTES.
013000     ADD     4                       TO    WK-N-BYTE-OFFSET.
013100
013200     MOVE    LOW-VALUES              TO    WK-C-SWAP-BYTE-1.
013300     MOVE    LOW-VALUES              TO    WK-C-SWAP-BYTE-2.
013400     MOVE    ANMDMSTR-REC (4:1)      TO    WK-C-SWAP-BYTE-3.
013500     MOVE    ANMDMSTR-REC (3:1)      TO    WK-C-SWAP-BYTE-4.
013600     MOVE    WK-N-SWAP-4-BYTE        TO    WK-N-BLOCK-COUNT.
013700
013800     PERFORM D100-READ-BUCKET-RECORDS
013900         VARYING WK-N-REC-IN-BLOCK FROM 1 BY 1
014000         UNTIL   WK-N-REC-IN-BLOCK > WK-N-BLOCK-COUNT
014100              OR NOT ANMD-CTL-OK.
014200
014300*---------------------------------------------------------------*
014400 D000-READ-BUCKETS-EX.
014500*---------------------------------------------------------------*
014600     EXIT.
014700
014800*---------------------------------------------------------------*
014900 D100-READ-BUCKET-RECORDS.
015000*---------------------------------------------------------------*
015100     MOVE    160                     TO    WK-N-REC-LEN.
015200     READ    ANMDMSTR.
015300     IF  WK-C-END-OF-FILE
015400         MOVE "90"                   TO    ANMD-CTL-RETURN-CD
015500         MOVE WK-N-BYTE-OFFSET       TO    ANMD-CTL-BYTE-OFFSET
015600         MOVE
015700          "BINARY-LOAD - MASTER FILE TRUNCATED WITHIN A BUCKET"
015800                                     TO    ANMD-CTL-ERROR-MSG
015900         GO TO D100-READ-BUCKET-RECORDS-EX.
016000
016100     MOVE    ANMDMSTR-REC (1:160)    TO    ANMD-BINARY-RECORD.
016200
016300     PERFORM D200-DECODE-RECORD
016400        THRU D200-DECODE-RECORD-EX.
016500
016600     IF  ANMD-CTL-OK
016700         PERFORM D300-VERIFY-HASH
016800            THRU D300-VERIFY-HASH-EX.
016900
017000     IF  ANMD-CTL-OK
017100         MOVE "B"                    TO    ANMD-CTL-SOURCE-MODE
017200         MOVE WK-N-BYTE-OFFSET       TO
017300             ANMD-CTL-BYTE-OFFSET-IN
017400         SET  ANMD-ENTRY-IDX         TO    ANMD-ENTRY-COUNT
017500         CALL "ANMDVAL" USING ANMD-ENTRY-LIST (ANMD-ENTRY-IDX)
017600                               ANMD-CONTROL-BLOCK
017700         IF  NOT ANMD-CTL-OK
017800             SUBTRACT 1              FROM  ANMD-ENTRY-COUNT.
017900
018000     ADD     160                     TO    WK-N-BYTE-OFFSET.
018100
018200*---------------------------------------------------------------*
018300 D100-READ-BUCKET-RECORDS-EX.
018400*---------------------------------------------------------------*
018500     EXIT.
018600
018700*---------------------------------------------------------------*
018800 D200-DECODE-RECORD.
018900*---------------------------------------------------------------*
019000     ADD     1                       TO    ANMD-ENTRY-COUNT.
019100     SET     ANMD-ENTRY-IDX          TO    ANMD-ENTRY-COUNT.
019200     MOVE    SPACES                  TO
019300             ANMD-COF-NAME (ANMD-ENTRY-IDX).
019400     MOVE    "N"                     TO    WK-C-NUL-SEEN-SW.
019500     PERFORM D210-COPY-ONE-KEY-BYTE
019600         VARYING WS-KEYPOS FROM 1 BY 1
019700         UNTIL   WS-KEYPOS > 7.
019800
019900     MOVE    LOW-VALUES              TO    WK-C-SWAP-BYTE-1.
020000     MOVE    ANMD-BR-FRAMES-BYTE (4) TO    WK-C-SWAP-BYTE-2.
020100     MOVE    ANMD-BR-FRAMES-BYTE (3) TO    WK-C-SWAP-BYTE-3.
020200     MOVE    ANMD-BR-FRAMES-BYTE (2) TO    WK-C-SWAP-BYTE-4.
020300     MOVE    WK-N-SWAP-4-BYTE        TO
020400             ANMD-FRAMES-PER-DIR (ANMD-ENTRY-IDX).
020500
020600     MOVE    LOW-VALUES              TO    WK-C-SWAP-BYTE-1.
020700     MOVE    ANMD-BR-SPEED-BYTE (4)  TO    WK-C-SWAP-BYTE-2.
020800     MOVE    ANMD-BR-SPEED-BYTE (3)  TO    WK-C-SWAP-BYTE-3.
020900     MOVE    ANMD-BR-SPEED-BYTE (2)  TO    WK-C-SWAP-BYTE-4.
021000     MOVE    WK-N-SWAP-4-BYTE        TO
021100             ANMD-ANIM-SPEED (ANMD-ENTRY-IDX).
021200
021300     PERFORM D220-DECODE-ONE-TRIGGER
021400         VARYING WS-SUB1 FROM 1 BY 1
021500         UNTIL   WS-SUB1 > 144.
021600
021700*---------------------------------------------------------------*
021800 D200-DECODE-RECORD-EX.
021900*---------------------------------------------------------------*
022000     EXIT.
022100
022200*---------------------------------------------------------------*
022300 D210-COPY-ONE-KEY-BYTE.
022400*---------------------------------------------------------------*
022500     IF  ANMD-BR-KEY-BYTE (WS-KEYPOS) = LOW-VALUES
022600         MOVE "Y"                    TO    WK-C-NUL-SEEN-SW
022700     ELSE
022800     IF  NOT WK-C-NUL-SEEN
022900         MOVE ANMD-BR-KEY-BYTE (WS-KEYPOS)
023000                                     TO
023100             ANMD-COF-NAME (ANMD-ENTRY-IDX) (WS-KEYPOS:1).
023200
023300*---------------------------------------------------------------*
023400 D210-COPY-ONE-KEY-BYTE-EX.
023500*---------------------------------------------------------------*
023600     EXIT.
023700
023800*---------------------------------------------------------------*
023900 D220-DECODE-ONE-TRIGGER.
024000*---------------------------------------------------------------*
024100     MOVE    LOW-VALUES              TO    WK-C-SWAP-HI-BYTE.
024200     MOVE    ANMD-BR-TRIGGER-BYTE (WS-SUB1)
024300                                     TO    WK-C-SWAP-LO-BYTE.
024400     MOVE    WK-N-SWAP-2-BYTE        TO
024500             ANMD-FRAME-CODE (ANMD-ENTRY-IDX, WS-SUB1).
024600
024700*---------------------------------------------------------------*
024800 D220-DECODE-ONE-TRIGGER-EX.
024900*---------------------------------------------------------------*
025000     EXIT.
025100
025200*---------------------------------------------------------------*
025300 D300-VERIFY-HASH.
025400*---------------------------------------------------------------*
025500     CALL    "ANMDHSH" USING ANMD-ENTRY-LIST (ANMD-ENTRY-IDX).
025600     MOVE    ANMD-ENTRY-HASH (ANMD-ENTRY-IDX)
025700                                     TO    WK-N-COMPUTED-HASH.
025800     IF  WK-N-COMPUTED-HASH NOT = WK-N-BLOCK-IDX
025900         MOVE "90"                   TO    ANMD-CTL-RETURN-CD
026000         MOVE WK-N-BYTE-OFFSET       TO    ANMD-CTL-BYTE-OFFSET
026100         MOVE
026200          "BINARY-LOAD - RECORD HASH DOES NOT MATCH ITS BUCKET"
026300                                     TO    ANMD-CTL-ERROR-MSG.
026400
026500*---------------------------------------------------------------*
026600 D300-VERIFY-HASH-EX.
026700*---------------------------------------------------------------*
026800     EXIT.
026900
027000*---------------------------------------------------------------*
027100 D400-VERIFY-FILE-SIZE.
027200*---------------------------------------------------------------*
027300*    256 BUCKETS HAVE NOW BEEN CONSUMED EXACTLY - ONE MORE READ
027400*    SHOULD HIT END OF FILE.  IF IT DOES NOT, THE FILE CARRIES
027500*    TRAILING GARBAGE BEYOND BUCKET 255.
027600     MOVE    4                       TO    WK-N-REC-LEN.
027700     READ    ANMDMSTR.
027800     IF  NOT WK-C-END-OF-FILE
027900         MOVE "90"                   TO    ANMD-CTL-RETURN-CD
028000         MOVE WK-N-BYTE-OFFSET       TO    ANMD-CTL-BYTE-OFFSET
028100         MOVE
028200          "BINARY-LOAD - TRAILING DATA AFTER BUCKET 255"
028300                                     TO    ANMD-CTL-ERROR-MSG.
028400
028500*---------------------------------------------------------------*
028600 D400-VERIFY-FILE-SIZE-EX.
028700*---------------------------------------------------------------*
028800     EXIT.
028900
029000 Y900-ABNORMAL-TERMINATION.
029100     MOVE "90"                       TO    ANMD-CTL-RETURN-CD.
029200     MOVE "ANMDBIN - UNABLE TO OPEN MASTER FILE"
029300                                     TO    ANMD-CTL-ERROR-MSG.
029400     PERFORM Z000-END-PROGRAM-ROUTINE
029500        THRU Z099-END-PROGRAM-ROUTINE-EX.
029600     GOBACK.
029700
029800*---------------------------------------------------------------*
029900 Z000-END-PROGRAM-ROUTINE.
030000*---------------------------------------------------------------*
030100     CLOSE ANMDMSTR.
030200     IF  NOT WK-C-SUCCESSFUL
030300         DISPLAY "ANMDBIN - CLOSE FILE ERROR - ANMDMSTR"
030400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
030500
030600*---------------------------------------------------------------*
030700 Z099-END-PROGRAM-ROUTINE-EX.
030800*---------------------------------------------------------------*
030900     EXIT.
031000
031100******************************************************************
031200*************** END OF PROGRAM SOURCE  ANMDBIN ******************
031300******************************************************************
