000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     ANMDHSH.
000400 AUTHOR.         R BOSTIC.
000500 INSTALLATION.   ANIMATION SYSTEMS GROUP.
000600 DATE-WRITTEN.   14 MAR 1994.
000700 DATE-COMPILED.
000800 SECURITY.       NONE.
000900*
001000*DESCRIPTION :  THIS IS A CALLED ROUTINE TO COMPUTE THE HASH-TABLE
001100*               BUCKET NUMBER FOR ONE ANIMATION ENTRY'S COF NAME.
001200*               THE RULE IS THE SUM OF THE UPPER-CASED CHARACTER
001300*               CODES OF THE 7-CHARACTER KEY, MODULO 256.  THE
001400*               SAME ROUTINE IS CALLED BY THE BINARY-DUMP PACKER
001500*               (TO PICK THE OUTPUT BUCKET) AND BY THE BINARY-LOAD
001600*               READER (TO CONFIRM A RECORD SITS IN ITS PROPER
001700*               BUCKET).
001800*NOTE        :  THE XLATE TABLE BELOW IS A FAST PATH FOR THE
001900*               LETTERS, DIGITS, AND SPACE THAT MAKE UP MOST COF
002000*               NAMES.  A CHARACTER THE TABLE DOES NOT NAME STILL
002100*               CONTRIBUTES ITS OWN RAW BYTE VALUE - SEE G110
002200*               BELOW - SO A NAME CARRYING A HYPHEN, UNDERSCORE,
002300*               OR ANY OTHER CHARACTER STILL HASHES CORRECTLY.
002400*
002500*=================================================================
002600* AMENDMENT HISTORY:
002700*=================================================================
002800* HSH001 - RBOSTIC - 14/03/1994 - INITIAL VERSION.
002900* ANMD00Y - RBOSTIC - 30/09/1998 - Y2K REVIEW - NO DATE FIELDS IN
003000*              THIS PROGRAM, NO CHANGE REQUIRED.
003100* HSH002 - PDEVRIES - 08/08/2006 - TICKET FROM THE ANIMATORS: A
003200*              HYPHENATED COF NAME WAS LANDING IN THE WRONG
003300*              BUCKET.  THE XLATE TABLE ONLY NAMES LETTERS,
003400*              DIGITS AND SPACE - ANYTHING ELSE FELL THROUGH THE
003500*              SEARCH'S AT END CLAUSE AND CONTRIBUTED ZERO.
003600*              ADDED G110-RAW-BYTE-VALUE TO PICK UP THE
003700*              CHARACTER'S OWN BYTE VALUE WHEN THE TABLE DOES NOT
003800*              NAME IT, USING THE SAME SWAP-2-BYTE SCRATCH THE
003900*              BINARY READER/WRITER ALREADY USE FOR THIS.
004000*-----------------------------------------------------------------
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-AS400.
004700 OBJECT-COMPUTER. IBM-AS400.
004800 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004900 EJECT
005000***************
005100 DATA DIVISION.
005200***************
005300 WORKING-STORAGE SECTION.
005400*************************
005500 01  FILLER              PIC X(24)  VALUE
005600     "** PROGRAM ANMDHSH  **".
005700
005800* ------------------ PROGRAM WORKING STORAGE -------------------*
005900 01  WK-C-COMMON.
006000     COPY ANMDCOM.
006100
006200 77  WS-SUB1                 PIC 9(01)  COMP.
006300 77  WS-HASH-SUM             PIC 9(05)  COMP VALUE ZERO.
006400 77  WS-HASH-QUOTIENT        PIC 9(05)  COMP VALUE ZERO.
006500 77  WS-HASH-REMAINDER       PIC 9(03)  COMP VALUE ZERO.
006600 77  WS-XLATE-FOUND-CODE     PIC 9(03)  COMP VALUE ZERO.
006700
006800 01  WS-HASH-WORK-NAME       PIC X(07).
006900 01  WS-HASH-WORK-TABLE REDEFINES WS-HASH-WORK-NAME.
007000     05  WS-HASH-WORK-CHAR   OCCURS 7 TIMES
007100                             PIC X(01).
007200
007300 01  WS-XLATE-SEARCH-CHAR    PIC X(01).
007400
007500*    THE CHARACTER/ASCII-CODE TRANSLATE TABLE - BUILT AS A SERIES
007600*    OF ELEMENTARY ITEMS AND THEN REDEFINED AS AN OCCURS TABLE,
007700*    THE HOUSE WAY OF LOADING A COMPILE-TIME TABLE WITHOUT ANY
007800*    RUN-TIME MOVE LOOP.
007900 01  WS-XLATE-CONSTANTS.
008000     05  FILLER  PIC X(01) VALUE "A".
008100     05  FILLER  PIC 9(03) VALUE 065.
008200     05  FILLER  PIC X(01) VALUE "B".
008300     05  FILLER  PIC 9(03) VALUE 066.
008400     05  FILLER  PIC X(01) VALUE "C".
008500     05  FILLER  PIC 9(03) VALUE 067.
008600     05  FILLER  PIC X(01) VALUE "D".
008700     05  FILLER  PIC 9(03) VALUE 068.
008800     05  FILLER  PIC X(01) VALUE "E".
008900     05  FILLER  PIC 9(03) VALUE 069.
009000     05  FILLER  PIC X(01) VALUE "F".
009100     05  FILLER  PIC 9(03) VALUE 070.
009200     05  FILLER  PIC X(01) VALUE "G".
009300     05  FILLER  PIC 9(03) VALUE 071.
009400     05  FILLER  PIC X(01) VALUE "H".
009500     05  FILLER  PIC 9(03) VALUE 072.
009600     05  FILLER  PIC X(01) VALUE "I".
009700     05  FILLER  PIC 9(03) VALUE 073.
009800     05  FILLER  PIC X(01) VALUE "J".
009900     05  FILLER  PIC 9(03) VALUE 074.
010000     05  FILLER  PIC X(01) VALUE "K".
010100     05  FILLER  PIC 9(03) VALUE 075.
010200     05  FILLER  PIC X(01) VALUE "L".
010300     05  FILLER  PIC 9(03) VALUE 076.
010400     05  FILLER  PIC X(01) VALUE "M".
010500     05  FILLER  PIC 9(03) VALUE 077.
010600     05  FILLER  PIC X(01) VALUE "N".
010700     05  FILLER  PIC 9(03) VALUE 078.
010800     05  FILLER  PIC X(01) VALUE "O".
010900     05  FILLER  PIC 9(03) VALUE 079.
011000     05  FILLER  PIC X(01) VALUE "P".
011100     05  FILLER  PIC 9(03) VALUE 080.
011200     05  FILLER  PIC X(01) VALUE "Q".
011300     05  FILLER  PIC 9(03) VALUE 081.
011400     05  FILLER  PIC X(01) VALUE "R".
011500     05  FILLER  PIC 9(03) VALUE 082.
011600     05  FILLER  PIC X(01) VALUE "S".
011700     05  FILLER  PIC 9(03) VALUE 083.
011800     05  FILLER  PIC X(01) VALUE "T".
011900     05  FILLER  PIC 9(03) VALUE 084.
012000     05  FILLER  PIC X(01) VALUE "U".
012100     05  FILLER  PIC 9(03) VALUE 085.
012200     05  FILLER  PIC X(01) VALUE "V".
012300     05  FILLER  PIC 9(03) VALUE 086.
012400     05  FILLER  PIC X(01) VALUE "W".
012500     05  FILLER  PIC 9(03) VALUE 087.
012600     05  FILLER  PIC X(01) VALUE "X".
012700     05  FILLER  PIC 9(03) VALUE 088.
012800     05  FILLER  PIC X(01) VALUE "Y".
012900     05  FILLER  PIC 9(03) VALUE 089.
013000     05  FILLER  PIC X(01) VALUE "Z".
013100     05  FILLER  PIC 9(03) VALUE 090.
013200     05  FILLER  PIC X(01) VALUE "0".
013300     05  FILLER  PIC 9(03) VALUE 048.
013400     05  FILLER  PIC X(01) VALUE "1".
013500     05  FILLER  PIC 9(03) VALUE 049.
013600     05  FILLER  PIC X(01) VALUE "2".
013700     05  FILLER  PIC 9(03) VALUE 050.
013800     05  FILLER  PIC X(01) VALUE "3".
013900     05  FILLER  PIC 9(03) VALUE 051.
014000     05  FILLER  PIC X(01) VALUE "4".
014100     05  FILLER  PIC 9(03) VALUE 052.
014200     05  FILLER  PIC X(01) VALUE "5".
014300     05  FILLER  PIC 9(03) VALUE 053.
014400     05  FILLER  PIC X(01) VALUE "6".
014500     05  FILLER  PIC 9(03) VALUE 054.
014600     05  FILLER  PIC X(01) VALUE "7".
014700     05  FILLER  PIC 9(03) VALUE 055.
014800     05  FILLER  PIC X(01) VALUE "8".
014900     05  FILLER  PIC 9(03) VALUE 056.
015000     05  FILLER  PIC X(01) VALUE "9".
015100     05  FILLER  PIC 9(03) VALUE 057.
015200     05  FILLER  PIC X(01) VALUE " ".
015300     05  FILLER  PIC 9(03) VALUE 032.
015400 01  WS-XLATE-TABLE REDEFINES WS-XLATE-CONSTANTS.
015500     05  WS-XLATE-ENTRY  OCCURS 37 TIMES
015600                         INDEXED BY WS-XLATE-IDX.
015700         10  WS-XLATE-CHAR    PIC X(01).
015800         10  WS-XLATE-CODE    PIC 9(03).
015900
016000*****************
016100 LINKAGE SECTION.
016200*****************
016300 COPY ANMDENT.
016400 EJECT
016500********************************************
016600 PROCEDURE DIVISION USING ANMD-ENTRY-REC.
016700********************************************
016800 MAIN-MODULE.
016900     PERFORM G000-COMPUTE-HASH
017000        THRU G000-COMPUTE-HASH-EX.
017100     GOBACK.
017200
017300*---------------------------------------------------------------*
017400 G000-COMPUTE-HASH.
017500*---------------------------------------------------------------*
017600     MOVE    ANMD-COF-NAME           TO    WS-HASH-WORK-NAME.
017700     INSPECT WS-HASH-WORK-NAME CONVERTING
017800             "abcdefghijklmnopqrstuvwxyz"
017900          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
018000     MOVE    ZERO                    TO    WS-HASH-SUM.
018100     PERFORM G100-SUM-ONE-CHARACTER
018200         VARYING WS-SUB1 FROM 1 BY 1
018300         UNTIL   WS-SUB1 > 7.
018400     DIVIDE  WS-HASH-SUM BY 256 GIVING WS-HASH-QUOTIENT
018500             REMAINDER WS-HASH-REMAINDER.
018600     MOVE    WS-HASH-REMAINDER       TO    ANMD-ENTRY-HASH.
018700
018800*---------------------------------------------------------------*
018900 G000-COMPUTE-HASH-EX.
019000*---------------------------------------------------------------*
019100     EXIT.
019200
019300*---------------------------------------------------------------*
019400 G100-SUM-ONE-CHARACTER.
019500*---------------------------------------------------------------*
019600     MOVE    WS-HASH-WORK-CHAR (WS-SUB1)
019700                                 TO    WS-XLATE-SEARCH-CHAR.
019800     MOVE    ZERO                    TO    WS-XLATE-FOUND-CODE.
019900     SET     WS-XLATE-IDX TO 1.
020000     SEARCH  WS-XLATE-ENTRY
020100         AT END
020200             PERFORM G110-RAW-BYTE-VALUE
020300                THRU G110-RAW-BYTE-VALUE-EX
020400         WHEN WS-XLATE-CHAR (WS-XLATE-IDX) = WS-XLATE-SEARCH-CHAR
020500             MOVE WS-XLATE-CODE (WS-XLATE-IDX)
020600                                     TO    WS-XLATE-FOUND-CODE.
020700     ADD     WS-XLATE-FOUND-CODE     TO    WS-HASH-SUM.
020800
020900*---------------------------------------------------------------*
021000 G100-SUM-ONE-CHARACTER-EX.
021100*---------------------------------------------------------------*
021200     EXIT.
021300
021400*---------------------------------------------------------------*
021500 G110-RAW-BYTE-VALUE.
021600*---------------------------------------------------------------*
021700*    NOT ONE OF THE NAMED CHARACTERS - FALL BACK TO THE BYTE'S
021800*    OWN VALUE, USING THE SAME HIGH-BYTE-BLANKED SWAP AREA THE
021900*    BINARY READER/WRITER USE TO TURN ONE RAW BYTE INTO A CLEAN
022000*    NUMBER WITHOUT AN INTRINSIC FUNCTION.
022100     MOVE    LOW-VALUES              TO    WK-C-SWAP-HI-BYTE.
022200     MOVE    WS-XLATE-SEARCH-CHAR    TO    WK-C-SWAP-LO-BYTE.
022300     MOVE    WK-N-SWAP-2-BYTE        TO    WS-XLATE-FOUND-CODE.
022400
022500*---------------------------------------------------------------*
022600 G110-RAW-BYTE-VALUE-EX.
022700*---------------------------------------------------------------*
022800     EXIT.
022900
023000******************************************************************
023100*************** END OF PROGRAM SOURCE  ANMDHSH ******************
023200******************************************************************
