000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     ANMDVAL.
000400 AUTHOR.         R BOSTIC.
000500 INSTALLATION.   ANIMATION SYSTEMS GROUP.
000600 DATE-WRITTEN.   16 MAR 1994.
000700 DATE-COMPILED.
000800 SECURITY.       NONE.
000900*
001000*DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE ONE ANIMATION
001100*               ENTRY BUILT BY EITHER THE TEXT-LOAD READER
001200*               (ANMDTXI) OR THE BINARY-LOAD READER (ANMDBIN).
001300*               BOTH CALLERS PASS THE SAME ENTRY LAYOUT AND A
001400*               CONTROL BLOCK TELLING US WHICH SIDE WE ARE ON SO
001500*               THE FAILING-FIELD MESSAGE CARRIES THE RIGHT KIND
001600*               OF LOCATION - ROW/COLUMN FOR TEXT, BYTE OFFSET FOR
001700*               BINARY.
001800*NOTE        :  THIS ROUTINE NEVER OPENS A FILE AND NEVER WRITES
001900*               THE OPERATOR LOG ITSELF - IT ONLY SETS THE RETURN
002000*               CODE AND MESSAGE TEXT IN THE CONTROL BLOCK AND
002100*               LETS THE CALLER DECIDE WHAT TO DO WITH IT.
002200*
002300*=================================================================
002400* AMENDMENT HISTORY:
002500*=================================================================
002600* VAL001 - RBOSTIC - 16/03/1994 - INITIAL VERSION.
002700* VAL002 - KPELLETR - 11/01/2001 - POPULATE ANMD-CTL-BYTE-OFFSET
002800*              FROM THE NEW ANMD-CTL-BYTE-OFFSET-IN FIELD WHEN
002900*              CALLED IN BINARY MODE SO THE OPERATOR SEES WHERE
003000*              IN THE MASTER FILE A BAD TRIGGER CODE LIVES.
003100* ANMD00Y - RBOSTIC - 30/09/1998 - Y2K REVIEW - NO DATE FIELDS IN
003200*              THIS PROGRAM, NO CHANGE REQUIRED.
003300* VAL003 - PDEVRIES - 08/08/2006 - TICKET FROM THE ANIMATORS: TWO
003400*              BUGS FOUND TOGETHER WHILE CHASING A BAD MASTER
003500*              FILE REPORT.  FIRST, F100-CHECK-COUNTERS WAS A
003600*              NO-OP - THE COMMENT CLAIMED PIC 9(10) COMP ALREADY
003700*              KEPT FRAMES-PER-DIRECTION AND ANIMATION-SPEED
003800*              INSIDE THE 32-BIT UNSIGNED RANGE, BUT 9(10) HOLDS
003900*              UP TO 9,999,999,999 - WELL PAST 4,294,967,295 -
004000*              SO A 10-DIGIT TEXT CELL SAILED RIGHT THROUGH.
004100*              ADDED THE ACTUAL RANGE TEST.  SECOND, VAL002 NEVER
004200*              FINISHED THE JOB - ANMD-CTL-BYTE-OFFSET-IN WAS
004300*              NEVER MOVED INTO ANMD-CTL-BYTE-OFFSET, SO A BINARY
004400*              MODE FAILURE STILL LEFT THE OPERATOR WITH NO
004500*              OFFSET TO GO LOOK AT.  ALSO NOW STAMP ANMD-CTL-
004600*              COL-NAME WITH THE NAME OF THE FIELD THAT FAILED.
004700* VAL004 - PDEVRIES - 10/08/2006 - TICKET FROM THE ANIMATORS:
004800*              CLARIFIED THE F000-CHECK-KEY BANNER - THE 7-BYTE
004900*              LENGTH RULE WAS NEVER ACTUALLY ENFORCED ON A
005000*              TEXT-MODE COFNAME CELL, ONLY ASSUMED FROM THE
005100*              PICTURE.  THE REAL LENGTH CHECK NOW LIVES IN
005200*              ANMDTXI (TXI004), AGAINST THE RAW SPLIT CELL,
005300*              BEFORE IT IS EVER MOVED INTO THIS 7-BYTE FIELD.
005400*              NO LOGIC CHANGE HERE - COMMENT ONLY.
005500*-----------------------------------------------------------------
005600 EJECT
005700**********************
005800 ENVIRONMENT DIVISION.
005900**********************
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. IBM-AS400.
006200 OBJECT-COMPUTER. IBM-AS400.
006300 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
006400 EJECT
006500***************
006600 DATA DIVISION.
006700***************
006800 WORKING-STORAGE SECTION.
006900*************************
007000 01  FILLER              PIC X(24)  VALUE
007100     "** PROGRAM ANMDVAL  **".
007200
007300* ------------------ PROGRAM WORKING STORAGE -------------------*
007400 01  WK-C-COMMON.
007500     COPY ANMDCOM.
007600
007700 77  WS-SUB1                 PIC 9(03)  COMP.
007800 77  WS-NUL-FOUND-SW         PIC X(01)  VALUE "N".
007900     88  WS-NUL-FOUND                   VALUE "Y".
008000 77  WS-FRAME-LIMIT          PIC 9(10)  COMP.
008100 77  WS-MAX-UNSIGNED-32      PIC 9(10)  COMP VALUE 4294967295.
008200
008300*    ALTERNATE VIEW OF THE KEY SO WE CAN WALK IT ONE BYTE AT A
008400*    TIME LOOKING FOR AN EMBEDDED NUL - THIRD REDEFINES IN THIS
008500*    MEMBER, ON TOP OF THE TWO CARRIED IN ANMDCOM.
008600 01  WS-KEY-SCAN-AREA        PIC X(07).
008700 01  WS-KEY-SCAN-TABLE REDEFINES WS-KEY-SCAN-AREA.
008800     05  WS-KEY-SCAN-BYTE    OCCURS 7 TIMES
008900                             PIC X(01).
009000
009100*****************
009200 LINKAGE SECTION.
009300*****************
009400 COPY ANMDENT.
009500 COPY ANMDCTL.
009600 EJECT
009700*******************************************************
009800 PROCEDURE DIVISION USING ANMD-ENTRY-REC
009900                           ANMD-CONTROL-BLOCK.
010000*******************************************************
010100 MAIN-MODULE.
010200     MOVE    "00"                    TO    ANMD-CTL-RETURN-CD.
010300     MOVE    SPACES                  TO    ANMD-CTL-ERROR-MSG.
010400     PERFORM F000-CHECK-KEY
010500        THRU F000-CHECK-KEY-EX.
010600     IF  ANMD-CTL-OK
010700         PERFORM F100-CHECK-COUNTERS
010800            THRU F100-CHECK-COUNTERS-EX.
010900     IF  ANMD-CTL-OK
011000         PERFORM F200-CHECK-TRIGGERS
011100            THRU F200-CHECK-TRIGGERS-EX.
011200     IF  NOT ANMD-CTL-OK
011300     AND ANMD-CTL-SRC-BINARY
011400         MOVE ANMD-CTL-BYTE-OFFSET-IN
011500                                     TO    ANMD-CTL-BYTE-OFFSET.
011600     GOBACK.
011700
011800*---------------------------------------------------------------*
011900 F000-CHECK-KEY.
012000*---------------------------------------------------------------*
012100*    BY THE TIME THE KEY GETS HERE IT IS ALREADY 7 CHARACTERS -
012200*    THE BINARY READER DECODES A FIXED 7-BYTE FIELD AND THE TEXT
012300*    READER LENGTH-CHECKS THE RAW CELL BEFORE EVER MOVING IT IN
012400*    (SEE ANMDTXI TXI004) - SO ALL THIS ROUTINE STILL HAS TO
012500*    CHECK IS THAT NO NUL BYTE SNUCK IN ANYWHERE IN THE FIELD.
012600     MOVE    ANMD-COF-NAME           TO    WS-KEY-SCAN-AREA.
012700     MOVE    "N"                     TO    WS-NUL-FOUND-SW.
012800     PERFORM F010-SCAN-ONE-KEY-BYTE
012900         VARYING WS-SUB1 FROM 1 BY 1
013000         UNTIL   WS-SUB1 > 7.
013100     IF  WS-NUL-FOUND
013200         MOVE "90"                   TO    ANMD-CTL-RETURN-CD
013300         MOVE "COF-NAME"             TO    ANMD-CTL-COL-NAME
013400         MOVE "INVALID RECORD FIELD - COF-NAME CONTAINS A NUL"
013500                                     TO    ANMD-CTL-ERROR-MSG.
013600
013700*---------------------------------------------------------------*
013800 F000-CHECK-KEY-EX.
013900*---------------------------------------------------------------*
014000     EXIT.
014100
014200*---------------------------------------------------------------*
014300 F010-SCAN-ONE-KEY-BYTE.
014400*---------------------------------------------------------------*
014500     IF  WS-KEY-SCAN-BYTE (WS-SUB1) = LOW-VALUES
014600         MOVE "Y"                    TO    WS-NUL-FOUND-SW.
014700
014800*---------------------------------------------------------------*
014900 F010-SCAN-ONE-KEY-BYTE-EX.
015000*---------------------------------------------------------------*
015100     EXIT.
015200
015300*---------------------------------------------------------------*
015400 F100-CHECK-COUNTERS.
015500*---------------------------------------------------------------*
015600*    FRAMES-PER-DIRECTION AND ANIMATION-SPEED MUST EACH FIT IN
015700*    32 UNSIGNED BITS (0..4294967295).  PIC 9(10) COMP HOLDS UP
015800*    TO 9,999,999,999, SO THE PICTURE ALONE DOES NOT ENFORCE
015900*    THIS - THE TEXT READER ONLY CHECKS NUMERIC, NOT RANGE, SO A
016000*    10-DIGIT CELL CAN REACH US HERE AND MUST BE CAUGHT NOW.
016100     IF  ANMD-FRAMES-PER-DIR > WS-MAX-UNSIGNED-32
016200         MOVE "90"                   TO    ANMD-CTL-RETURN-CD
016300         MOVE "FRAMES-PER-DIRECTION" TO    ANMD-CTL-COL-NAME
016400         MOVE
016500       "INVALID RECORD FIELD - FRAMES-PER-DIRECTION OUT OF RANGE"
016600                                     TO    ANMD-CTL-ERROR-MSG.
016700
016800     IF  ANMD-CTL-OK
016900     AND ANMD-ANIM-SPEED > WS-MAX-UNSIGNED-32
017000         MOVE "90"                   TO    ANMD-CTL-RETURN-CD
017100         MOVE "ANIMATION-SPEED"      TO    ANMD-CTL-COL-NAME
017200         MOVE
017300            "INVALID RECORD FIELD - ANIMATION-SPEED OUT OF RANGE"
017400                                     TO    ANMD-CTL-ERROR-MSG.
017500
017600*---------------------------------------------------------------*
017700 F100-CHECK-COUNTERS-EX.
017800*---------------------------------------------------------------*
017900     EXIT.
018000
018100*---------------------------------------------------------------*
018200 F200-CHECK-TRIGGERS.
018300*---------------------------------------------------------------*
018400*    EVERY NON-ZERO FRAME-CODE MUST BE 1, 2, OR 3 - A CODE OF
018500*    ZERO MEANS "NO TRIGGER" AND IS NEVER CHECKED.  FRAME INDEX
018600*    IS ALWAYS IN RANGE BECAUSE THE TABLE IS A FIXED OCCURS 144.
018700     PERFORM F210-CHECK-ONE-TRIGGER
018800         VARYING WS-SUB1 FROM 1 BY 1
018900         UNTIL   WS-SUB1 > 144
019000              OR NOT ANMD-CTL-OK.
019100
019200*---------------------------------------------------------------*
019300 F200-CHECK-TRIGGERS-EX.
019400*---------------------------------------------------------------*
019500     EXIT.
019600
019700*---------------------------------------------------------------*
019800 F210-CHECK-ONE-TRIGGER.
019900*---------------------------------------------------------------*
020000     IF  ANMD-FRAME-CODE (WS-SUB1) NOT = 0
020100     AND ANMD-FRAME-CODE (WS-SUB1) > 3
020200         MOVE "90"                   TO    ANMD-CTL-RETURN-CD
020300         MOVE WS-SUB1                TO    ANMD-CTL-COL-NBR
020400         MOVE "FRAME-CODE"           TO    ANMD-CTL-COL-NAME
020500         MOVE
020600          "INVALID RECORD FIELD - FRAME-CODE OUT OF RANGE"
020700                                     TO    ANMD-CTL-ERROR-MSG.
020800
020900*---------------------------------------------------------------*
021000 F210-CHECK-ONE-TRIGGER-EX.
021100*---------------------------------------------------------------*
021200     EXIT.
021300
021400******************************************************************
021500*************** END OF PROGRAM SOURCE  ANMDVAL ******************
021600******************************************************************
