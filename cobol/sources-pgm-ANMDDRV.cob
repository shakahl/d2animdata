000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     ANMDDRV.
000400 AUTHOR.         R BOSTIC.
000500 INSTALLATION.   ANIMATION SYSTEMS GROUP.
000600 DATE-WRITTEN.   10 MAY 1994.
000700 DATE-COMPILED.
000800 SECURITY.       NONE.
000900*
001000*DESCRIPTION :  THIS IS THE MAIN-LINE BATCH DRIVER FOR THE
001100*               ANIMDATA COMPILE/DECOMPILE SUITE.  IT READS ONE
001200*               OPERATOR CONTROL CARD TELLING IT WHICH DIRECTION
001300*               TO RUN AND WHETHER TO SORT, THEN CALLS THE WORKER
001400*               ROUTINES IN THE RIGHT ORDER.  THE IN-MEMORY ENTRY
001500*               TABLE (ANMDTAB) AND THE CALL-INTERFACE CONTROL
001600*               BLOCK (ANMDCTL) BOTH LIVE HERE IN WORKING-STORAGE
001700*               AND ARE PASSED BY REFERENCE TO EVERY WORKER SO
001800*               THE WHOLE RUN SHARES ONE COPY OF EACH.
001900*               COMPILE  DIRECTION : ANMDTXI, ANMDAUD, ANMDSRT
002000*                                    (OPTIONAL), ANMDBDP.
002100*               DECOMPILE DIRECTION: ANMDBIN, ANMDAUD, ANMDSRT
002200*                                    (OPTIONAL), ANMDTXO.
002300*NOTE        :  A FATAL RETURN FROM ANY WORKER STOPS THE CHAIN
002400*               RIGHT THERE - WE DO NOT ATTEMPT A PARTIAL DUMP.
002500*
002600*=================================================================
002700* AMENDMENT HISTORY:
002800*=================================================================
002900* DRV001 - RBOSTIC - 10/05/1994 - INITIAL VERSION.
003000* DRV002 - KPELLETR - 19/07/1997 - ADDED THE SORT-FLAG BRANCH TO
003100*              THE CONTROL CARD FOR THE LARGER SPRITE-SET PROJECT.
003200* ANMD00Y - RBOSTIC - 30/09/1998 - Y2K REVIEW - CONTROL CARD HAS
003300*              NO DATE FIELDS, NO CHANGE REQUIRED.
003400* DRV003 - DNOVELLI - 14/02/2003 - SET UPSI-SWITCH-ABEND AND
003500*              WK-C-ABEND-SW ON A FATAL RETURN SO THE OPERATOR'S
003600*              JOB-END CHECKING CAN TELL A CLEAN RUN FROM A BAD
003700*              ONE WITHOUT SCRAPING THE LOG.
003800* DRV004 - PDEVRIES - 09/08/2006 - TICKET FROM THE ANIMATORS: THE
003900*              FATAL DISPLAY ONLY SHOWED THE CANNED ERROR TEXT,
004000*              NEVER THE ROW/COLUMN/OFFSET ANMDVAL AND ANMDBIN
004100*              GO TO THE TROUBLE OF STAMPING INTO THE CONTROL
004200*              BLOCK - THE OPERATOR HAD NO WAY TO FIND THE BAD
004300*              ROW OR BYTE WITHOUT A SEPARATE DUMP.  A300 NOW
004400*              ALSO DISPLAYS ANMD-CTL-ROW-NBR/-COL-NBR/-COL-NAME,
004500*              A400 ALSO DISPLAYS ANMD-CTL-BYTE-OFFSET/-COL-NAME.
004600*-----------------------------------------------------------------
004700 EJECT
004800**********************
004900 ENVIRONMENT DIVISION.
005000**********************
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-AS400.
005300 OBJECT-COMPUTER. IBM-AS400.
005400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005500                   C01 IS TOP-OF-FORM
005600                   UPSI-2 IS UPSI-SWITCH-ABEND
005700                     ON  STATUS IS U2-ON
005800                     OFF STATUS IS U2-OFF
005900                   CLASS ANMD-DIRECTION-CLASS IS "C" "D".
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT ANMDCARD ASSIGN TO DATABASE-ANMDCARD
006300         ORGANIZATION IS SEQUENTIAL
006400         FILE STATUS IS WK-C-FILE-STATUS.
006500 EJECT
006600***************
006700 DATA DIVISION.
006800***************
006900 FILE SECTION.
007000*************
007100 FD  ANMDCARD
007200     LABEL RECORDS ARE OMITTED
007300     DATA RECORD IS ANMDCARD-REC.
007400 01  ANMDCARD-REC.
007500     05  CARD-DIRECTION-CD           PIC X(01).
007600         88  CARD-DIR-COMPILE                 VALUE "C".
007700         88  CARD-DIR-DECOMPILE               VALUE "D".
007800     05  CARD-SORT-SW                PIC X(01).
007900         88  CARD-SORT-YES                     VALUE "Y".
008000         88  CARD-SORT-NO                      VALUE "N".
008100     05  FILLER                      PIC X(78).
008200 01  ANMDCARD-RAW REDEFINES ANMDCARD-REC
008300                             PIC X(80).
008400*        RAW BYTE VIEW OF THE CONTROL CARD - KEPT FOR THE
008500*        OPERATOR LOG DUMP A BAD CARD DRAWS, SEE Y900 BELOW.
008600
008700 WORKING-STORAGE SECTION.
008800*************************
008900 01  FILLER              PIC X(24)  VALUE
009000     "** PROGRAM ANMDDRV  **".
009100
009200* ------------------ PROGRAM WORKING STORAGE -------------------*
009300 01  WK-C-COMMON.
009400     COPY ANMDCOM.
009500
009600*    THE WHOLE-RUN ENTRY TABLE AND CALL-INTERFACE CONTROL BLOCK
009700*    LIVE HERE - THIS IS THE ONLY PROGRAM IN THE SUITE THAT OWNS
009800*    THEM RATHER THAN RECEIVING THEM ON A USING CLAUSE.
009900 01  WK-C-ENTRY-TABLE.
010000     COPY ANMDTAB.
010100 01  WK-C-CONTROL-BLOCK.
010200     COPY ANMDCTL.
010300
010400 77  WK-C-RUN-SORT-SW            PIC X(01) VALUE "N".
010500     88  WK-C-RUN-SORT                     VALUE "Y".
010600
010700*****************
010800 LINKAGE SECTION.
010900*****************
011000*    NONE - THIS IS THE TOP OF THE CALL CHAIN.
011100 EJECT
011200*******************************************************
011300 PROCEDURE DIVISION.
011400*******************************************************
011500 MAIN-MODULE.
011600     SET     UPSI-SWITCH-ABEND       TO    OFF.
011700     MOVE    "N"                     TO    WK-C-ABEND-SW.
011800     PERFORM A000-READ-CONTROL-CARD
011900        THRU A000-READ-CONTROL-CARD-EX.
012000     IF  WK-C-SUCCESSFUL
012100         IF  CARD-DIR-COMPILE
012200             PERFORM A300-RUN-COMPILE
012300                THRU A300-RUN-COMPILE-EX
012400         ELSE IF CARD-DIR-DECOMPILE
012500             PERFORM A400-RUN-DECOMPILE
012600                THRU A400-RUN-DECOMPILE-EX
012700         ELSE
012800             DISPLAY "ANMDDRV - INVALID DIRECTION CODE ON CARD"
012900             DISPLAY "CARD IMAGE WAS: " ANMDCARD-RAW
013000             GO TO Y900-ABNORMAL-TERMINATION.
013100     GOBACK.
013200
013300*---------------------------------------------------------------*
013400 A000-READ-CONTROL-CARD.
013500*---------------------------------------------------------------*
013600     OPEN INPUT ANMDCARD.
013700     IF  NOT WK-C-SUCCESSFUL
013800         DISPLAY "ANMDDRV - OPEN FILE ERROR - ANMDCARD"
013900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014000         GO TO Y900-ABNORMAL-TERMINATION.
014100
014200     READ ANMDCARD.
014300     IF  NOT WK-C-SUCCESSFUL
014400         DISPLAY "ANMDDRV - READ ERROR - ANMDCARD"
014500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014600         CLOSE ANMDCARD
014700         GO TO Y900-ABNORMAL-TERMINATION.
014800
014900     IF  CARD-SORT-YES
015000         MOVE "Y"                    TO    WK-C-RUN-SORT-SW
015100     ELSE
015200         MOVE "N"                    TO    WK-C-RUN-SORT-SW.
015300
015400     CLOSE ANMDCARD.
015500
015600*---------------------------------------------------------------*
015700 A000-READ-CONTROL-CARD-EX.
015800*---------------------------------------------------------------*
015900     EXIT.
016000
016100*---------------------------------------------------------------*
016200 A300-RUN-COMPILE.
016300*---------------------------------------------------------------*
016400*    TXT-LOAD, AUDIT, OPTIONAL SORT, BINARY-DUMP - IN THAT ORDER.
016500*    ANY FATAL RETURN STOPS THE CHAIN.
016600     MOVE    "T"                     TO    ANMD-CTL-SOURCE-MODE.
016700     MOVE    ZERO                    TO    ANMD-CTL-ROW-NBR-IN.
016800     CALL    "ANMDTXI" USING WK-C-ENTRY-TABLE, WK-C-CONTROL-BLOCK.
016900
017000     IF  ANMD-CTL-OK
017100         CALL "ANMDAUD" USING WK-C-ENTRY-TABLE.
017200
017300     IF  ANMD-CTL-OK AND WK-C-RUN-SORT
017400         CALL "ANMDSRT" USING WK-C-ENTRY-TABLE.
017500
017600     IF  ANMD-CTL-OK
017700         CALL "ANMDBDP" USING WK-C-ENTRY-TABLE, WK-C-CONTROL-BLOCK.
017800
017900     IF  NOT ANMD-CTL-OK
018000         DISPLAY "ANMDDRV - COMPILE RUN ENDED FATAL"
018100         DISPLAY ANMD-CTL-ERROR-MSG
018200         DISPLAY "ROW NUMBER IS   " ANMD-CTL-ROW-NBR
018300         DISPLAY "COLUMN NUMBER IS " ANMD-CTL-COL-NBR
018400         DISPLAY "COLUMN NAME IS  " ANMD-CTL-COL-NAME
018500         GO TO Y900-ABNORMAL-TERMINATION.
018600
018700*---------------------------------------------------------------*
018800 A300-RUN-COMPILE-EX.
018900*---------------------------------------------------------------*
019000     EXIT.
019100
019200*---------------------------------------------------------------*
019300 A400-RUN-DECOMPILE.
019400*---------------------------------------------------------------*
019500*    BINARY-LOAD, AUDIT, OPTIONAL SORT, TXT-DUMP - IN THAT ORDER.
019600*    ANY FATAL RETURN STOPS THE CHAIN.
019700     MOVE    "B"                     TO    ANMD-CTL-SOURCE-MODE.
019800     MOVE    ZERO                    TO    ANMD-CTL-BYTE-OFFSET-IN.
019900     CALL    "ANMDBIN" USING WK-C-ENTRY-TABLE, WK-C-CONTROL-BLOCK.
020000
020100     IF  ANMD-CTL-OK
020200         CALL "ANMDAUD" USING WK-C-ENTRY-TABLE.
020300
020400     IF  ANMD-CTL-OK AND WK-C-RUN-SORT
020500         CALL "ANMDSRT" USING WK-C-ENTRY-TABLE.
020600
020700     IF  ANMD-CTL-OK
020800         CALL "ANMDTXO" USING WK-C-ENTRY-TABLE.
020900
021000     IF  NOT ANMD-CTL-OK
021100         DISPLAY "ANMDDRV - DECOMPILE RUN ENDED FATAL"
021200         DISPLAY ANMD-CTL-ERROR-MSG
021300         DISPLAY "BYTE OFFSET IS  " ANMD-CTL-BYTE-OFFSET
021400         DISPLAY "COLUMN NAME IS  " ANMD-CTL-COL-NAME
021500         GO TO Y900-ABNORMAL-TERMINATION.
021600
021700*---------------------------------------------------------------*
021800 A400-RUN-DECOMPILE-EX.
021900*---------------------------------------------------------------*
022000     EXIT.
022100
022200 Y900-ABNORMAL-TERMINATION.
022300     SET     UPSI-SWITCH-ABEND       TO    ON.
022400     MOVE    "Y"                     TO    WK-C-ABEND-SW.
022500     DISPLAY "ANMDDRV - RUN TERMINATED ABNORMALLY".
022600     GOBACK.
022700
022800******************************************************************
022900*************** END OF PROGRAM SOURCE  ANMDDRV ******************
023000******************************************************************
