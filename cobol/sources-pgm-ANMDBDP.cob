000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     ANMDBDP.
000400 AUTHOR.         R BOSTIC.
000500 INSTALLATION.   ANIMATION SYSTEMS GROUP.
000600 DATE-WRITTEN.   09 APR 1994.
000700 DATE-COMPILED.
000800 SECURITY.       NONE.
000900*
001000*DESCRIPTION :  THIS IS A CALLED ROUTINE TO PACK THE IN-MEMORY
001100*               ENTRY TABLE INTO THE 256-BUCKET BINARY MASTER
001200*               FILE (ANMDMSTR) FOR A COMPILE RUN.  EVERY ENTRY
001300*               IS HASHED TO ITS BUCKET, THEN THE BUCKETS ARE
001400*               WRITTEN IN ORDER 0 THROUGH 255 - A 4-BYTE COUNT
001500*               FOLLOWED BY THAT MANY 160-BYTE RECORDS, IN THE
001600*               SAME RELATIVE ORDER THE ENTRIES HELD IN THE
001700*               TABLE, SO A BUCKET'S RECORDS NEVER GET SHUFFLED
001800*               RELATIVE TO ONE ANOTHER.
001900*NOTE        :  WE SCAN THE WHOLE TABLE ONCE PER BUCKET RATHER
002000*               THAN BUILD 256 SEPARATE LISTS - WITH AT MOST
002100*               5000 ENTRIES PER RUN THIS IS CHEAP AND KEEPS THE
002200*               ORIGINAL ORDER FOR FREE.
002300*
002400*=================================================================
002500* AMENDMENT HISTORY:
002600*=================================================================
002700* BDP001 - RBOSTIC - 09/04/1994 - INITIAL VERSION.
002800* ANMD00Y - RBOSTIC - 30/09/1998 - Y2K REVIEW - NO DATE FIELDS IN
002900*              THIS PROGRAM, NO CHANGE REQUIRED.
003000* BDP002 - DNOVELLI - 14/02/2003 - REVIEWED AGAINST THE DRV003
003100*              ABEND-SWITCH CHANGE IN ANMDDRV - THIS ROUTINE HAS
003200*              NO FATAL RETURN PATH OF ITS OWN SO UPSI-SWITCH-
003300*              ABEND IS NEVER SET HERE, NO CODE CHANGE REQUIRED.
003400*-----------------------------------------------------------------
003500 EJECT
003600**********************
003700 ENVIRONMENT DIVISION.
003800**********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-AS400.
004100 OBJECT-COMPUTER. IBM-AS400.
004200 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT ANMDMSTR ASSIGN TO DATABASE-ANMDMSTR
004600         ORGANIZATION IS SEQUENTIAL
004700         FILE STATUS IS WK-C-FILE-STATUS.
004800 EJECT
004900***************
005000 DATA DIVISION.
005100***************
005200 FILE SECTION.
005300*************
005400 FD  ANMDMSTR
005500     LABEL RECORDS ARE OMITTED
005600     RECORD IS VARYING IN SIZE FROM 4 TO 160 CHARACTERS
005700         DEPENDING ON WK-N-REC-LEN
005800     DATA RECORD IS ANMDMSTR-REC.
005900 01  ANMDMSTR-REC                PIC X(160).
006000
006100 WORKING-STORAGE SECTION.
006200*************************
006300 01  FILLER              PIC X(24)  VALUE
006400     "** PROGRAM ANMDBDP  **".
006500
006600* ------------------ PROGRAM WORKING STORAGE -------------------*
006700 01  WK-C-COMMON.
006800     COPY ANMDCOM.
006900 01  WK-C-RECORD-AREA.
007000     COPY ANMDBRC.
007100
007200 77  WK-N-REC-LEN             PIC 9(03)  COMP.
007300 77  WK-N-BUCKET-IDX          PIC 9(03)  COMP.
007400 77  WK-N-BUCKET-COUNT        PIC 9(05)  COMP.
007500 77  WS-SUB1                  PIC 9(03)  COMP.
007600 77  WS-KEYPOS                PIC 9(01)  COMP.
007700 77  WK-N-KEY-LEN             PIC 9(01)  COMP.
007800
007900*****************
008000 LINKAGE SECTION.
008100*****************
008200 COPY ANMDTAB.
008300 COPY ANMDCTL.
008400 EJECT
008500*******************************************************
008600 PROCEDURE DIVISION USING ANMD-ENTRY-TABLE
008700                           ANMD-CONTROL-BLOCK.
008800*******************************************************
008900 MAIN-MODULE.
009000     MOVE    "00"                    TO    ANMD-CTL-RETURN-CD.
009100     OPEN OUTPUT ANMDMSTR.
009200     IF  NOT WK-C-SUCCESSFUL
009300         DISPLAY "ANMDBDP - OPEN FILE ERROR - ANMDMSTR"
009400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
009500         GO TO Y900-ABNORMAL-TERMINATION.
009600
009700     PERFORM E000-DISTRIBUTE-TO-BUCKETS
009800         VARYING ANMD-ENTRY-IDX FROM 1 BY 1
009900         UNTIL   ANMD-ENTRY-IDX > ANMD-ENTRY-COUNT.
010000
010100     PERFORM E100-WRITE-BUCKETS
010200         VARYING WK-N-BUCKET-IDX FROM 0 BY 1
010300         UNTIL   WK-N-BUCKET-IDX > 255.
010400
010500     PERFORM Z000-END-PROGRAM-ROUTINE
010600        THRU Z099-END-PROGRAM-ROUTINE-EX.
010700     GOBACK.
010800
010900*---------------------------------------------------------------*
011000 E000-DISTRIBUTE-TO-BUCKETS.
011100*---------------------------------------------------------------*
011200*    COMPUTE AND STOCK EACH ENTRY'S BUCKET NUMBER UP FRONT SO THE
011300*    WRITE PASS BELOW ONLY HAS TO COMPARE, NOT RECOMPUTE.
011400     CALL    "ANMDHSH" USING ANMD-ENTRY-LIST (ANMD-ENTRY-IDX).
011500
011600*---------------------------------------------------------------*
011700 E000-DISTRIBUTE-TO-BUCKETS-EX.
011800*---------------------------------------------------------------*
011900     EXIT.
012000
012100*---------------------------------------------------------------*
012200 E100-WRITE-BUCKETS.
012300*---------------------------------------------------------------*
012400     MOVE    ZERO                    TO    WK-N-BUCKET-COUNT.
012500     PERFORM E110-COUNT-ONE-ENTRY
012600         VARYING ANMD-ENTRY-IDX FROM 1 BY 1
012700         UNTIL   ANMD-ENTRY-IDX > ANMD-ENTRY-COUNT.
012800
012900     MOVE    LOW-VALUES              TO    WK-C-SWAP-BYTE-1.
013000     MOVE    LOW-VALUES              TO    WK-C-SWAP-BYTE-2.
013100     MOVE    WK-N-BUCKET-COUNT       TO    WK-N-SWAP-4-BYTE.
013200     MOVE    WK-C-SWAP-BYTE-4        TO
013300             ANMD-BR-BUCKET-COUNT-BYTES (1:1).
013400     MOVE    WK-C-SWAP-BYTE-3        TO
013500             ANMD-BR-BUCKET-COUNT-BYTES (2:1).
013600     MOVE    WK-C-SWAP-BYTE-2        TO
013700             ANMD-BR-BUCKET-COUNT-BYTES (3:1).
013800     MOVE    WK-C-SWAP-BYTE-1        TO
013900             ANMD-BR-BUCKET-COUNT-BYTES (4:1).
014000     MOVE    4                       TO    WK-N-REC-LEN.
014100     WRITE   ANMDMSTR-REC            FROM
014200             ANMD-BR-BUCKET-COUNT-BYTES.
014300     IF  NOT WK-C-SUCCESSFUL
014400         DISPLAY "ANMDBDP - WRITE ERROR - ANMDMSTR"
014500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
014600
014700     PERFORM E120-WRITE-ONE-ENTRY
014800         VARYING ANMD-ENTRY-IDX FROM 1 BY 1
014900         UNTIL   ANMD-ENTRY-IDX > ANMD-ENTRY-COUNT.
015000
015100*---------------------------------------------------------------*
015200 E100-WRITE-BUCKETS-EX.
015300*---------------------------------------------------------------*
015400     EXIT.
015500
015600*---------------------------------------------------------------*
015700 E110-COUNT-ONE-ENTRY.
015800*---------------------------------------------------------------*
015900     IF  ANMD-ENTRY-HASH (ANMD-ENTRY-IDX) = WK-N-BUCKET-IDX
016000         ADD 1                       TO    WK-N-BUCKET-COUNT.
016100
016200*---------------------------------------------------------------*
016300 E110-COUNT-ONE-ENTRY-EX.
016400*---------------------------------------------------------------*
016500     EXIT.
016600
016700*---------------------------------------------------------------*
016800 E120-WRITE-ONE-ENTRY.
016900*---------------------------------------------------------------*
017000     IF  ANMD-ENTRY-HASH (ANMD-ENTRY-IDX) = WK-N-BUCKET-IDX
017100         PERFORM E200-ENCODE-RECORD
017200            THRU E200-ENCODE-RECORD-EX
017300         MOVE 160                    TO    WK-N-REC-LEN
017400         WRITE ANMDMSTR-REC          FROM  ANMD-BINARY-RECORD
017500         IF  NOT WK-C-SUCCESSFUL
017600             DISPLAY "ANMDBDP - WRITE ERROR - ANMDMSTR"
017700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
017800
017900*---------------------------------------------------------------*
018000 E120-WRITE-ONE-ENTRY-EX.
018100*---------------------------------------------------------------*
018200     EXIT.
018300
018400*---------------------------------------------------------------*
018500 E200-ENCODE-RECORD.
018600*---------------------------------------------------------------*
018700     MOVE    LOW-VALUES              TO    ANMD-BR-KEY-BYTES.
018800     MOVE    7                       TO    WK-N-KEY-LEN.
018900     PERFORM E210-ENCODE-ONE-KEY-BYTE
019000         VARYING WS-KEYPOS FROM 1 BY 1
019100         UNTIL   WS-KEYPOS > 7.
019200
019300     MOVE    LOW-VALUES              TO    WK-C-SWAP-BYTE-1.
019400     MOVE    LOW-VALUES              TO    WK-C-SWAP-BYTE-2.
019500     MOVE    ANMD-FRAMES-PER-DIR (ANMD-ENTRY-IDX)
019600                                     TO    WK-N-SWAP-4-BYTE.
019700     MOVE    WK-C-SWAP-BYTE-4        TO    ANMD-BR-FRAMES-BYTE (1).
019800     MOVE    WK-C-SWAP-BYTE-3        TO    ANMD-BR-FRAMES-BYTE (2).
019900     MOVE    WK-C-SWAP-BYTE-2        TO    ANMD-BR-FRAMES-BYTE (3).
020000     MOVE    WK-C-SWAP-BYTE-1        TO    ANMD-BR-FRAMES-BYTE (4).
020100
020200     MOVE    LOW-VALUES              TO    WK-C-SWAP-BYTE-1.
020300     MOVE    LOW-VALUES              TO    WK-C-SWAP-BYTE-2.
020400     MOVE    ANMD-ANIM-SPEED (ANMD-ENTRY-IDX)
020500                                     TO    WK-N-SWAP-4-BYTE.
020600     MOVE    WK-C-SWAP-BYTE-4        TO    ANMD-BR-SPEED-BYTE (1).
020700     MOVE    WK-C-SWAP-BYTE-3        TO    ANMD-BR-SPEED-BYTE (2).
020800     MOVE    WK-C-SWAP-BYTE-2        TO    ANMD-BR-SPEED-BYTE (3).
020900     MOVE    WK-C-SWAP-BYTE-1        TO    ANMD-BR-SPEED-BYTE (4).
021000
021100     PERFORM E220-ENCODE-ONE-TRIGGER
021200         VARYING WS-SUB1 FROM 1 BY 1
021300         UNTIL   WS-SUB1 > 144.
021400
021500*---------------------------------------------------------------*
021600 E200-ENCODE-RECORD-EX.
021700*---------------------------------------------------------------*
021800     EXIT.
021900
022000*---------------------------------------------------------------*
022100 E210-ENCODE-ONE-KEY-BYTE.
022200*---------------------------------------------------------------*
022300     MOVE    ANMD-COF-NAME (ANMD-ENTRY-IDX) (WS-KEYPOS:1)
022400                                     TO
022500             ANMD-BR-KEY-BYTE (WS-KEYPOS).
022600
022700*---------------------------------------------------------------*
022800 E210-ENCODE-ONE-KEY-BYTE-EX.
022900*---------------------------------------------------------------*
023000     EXIT.
023100
023200*---------------------------------------------------------------*
023300 E220-ENCODE-ONE-TRIGGER.
023400*---------------------------------------------------------------*
023500     MOVE    LOW-VALUES              TO    WK-C-SWAP-HI-BYTE.
023600     MOVE    ANMD-FRAME-CODE (ANMD-ENTRY-IDX, WS-SUB1)
023700                                     TO    WK-N-SWAP-2-BYTE.
023800     MOVE    WK-C-SWAP-LO-BYTE       TO
023900             ANMD-BR-TRIGGER-BYTE (WS-SUB1).
024000
024100*---------------------------------------------------------------*
024200 E220-ENCODE-ONE-TRIGGER-EX.
024300*---------------------------------------------------------------*
024400     EXIT.
024500
024600 Y900-ABNORMAL-TERMINATION.
024700     MOVE "90"                       TO    ANMD-CTL-RETURN-CD.
024800     MOVE "ANMDBDP - UNABLE TO OPEN MASTER FILE"
024900                                     TO    ANMD-CTL-ERROR-MSG.
025000     PERFORM Z000-END-PROGRAM-ROUTINE
025100        THRU Z099-END-PROGRAM-ROUTINE-EX.
025200     GOBACK.
025300
025400*---------------------------------------------------------------*
025500 Z000-END-PROGRAM-ROUTINE.
025600*---------------------------------------------------------------*
025700     CLOSE ANMDMSTR.
025800     IF  NOT WK-C-SUCCESSFUL
025900         DISPLAY "ANMDBDP - CLOSE FILE ERROR - ANMDMSTR"
026000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
026100
026200*---------------------------------------------------------------*
026300 Z099-END-PROGRAM-ROUTINE-EX.
026400*---------------------------------------------------------------*
026500     EXIT.
026600
026700******************************************************************
026800*************** END OF PROGRAM SOURCE  ANMDBDP ******************
026900******************************************************************
