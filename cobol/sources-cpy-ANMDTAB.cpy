000100*****************************************************************
000200* ANMDTAB - IN-MEMORY TABLE OF ANIMATION ENTRIES FOR ONE COMPILE
000300* OR DECOMPILE RUN.  PASSED BY REFERENCE TO EVERY WORKER PROGRAM
000400* IN THE SUITE SO THE WHOLE BATCH STAYS IN ONE COPY OF THE LIST -
000500* NO PROGRAM MAY SORT, AUDIT, OR DISTRIBUTE A PRIVATE COPY.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* ANMD001 14/03/1994 RBOSTIC  - INITIAL VERSION, 2000-ENTRY TABLE.
001000* ANMD006 19/07/1997 KPELLETR - RAISED TABLE SIZE TO 5000 ENTRIES
001100*                               PER THE LARGER SPRITE-SET PROJECT.
001200* ANMD00Y 30/09/1998 RBOSTIC  - Y2K REVIEW - NO DATE FIELDS IN
001300*                               THIS MEMBER, NO CHANGE REQUIRED.
001400* ANMD015 11/01/2001 KPELLETR - REVIEWED AGAINST THE ANMD009
001500*                               BYTE-OFFSET ADDITION TO ANMDCTL -
001600*                               THIS TABLE CARRIES NO OFFSET OF
001700*                               ITS OWN, NO CHANGE REQUIRED HERE.
001800*****************************************************************
001900 01  ANMD-ENTRY-TABLE.
002000     05  ANMD-ENTRY-COUNT             PIC 9(05) COMP VALUE ZERO.
002100*        MAXIMUM 5000 ANIMATION ENTRIES PER RUN - SEE ANMD006
002200*        ABOVE.  A TXT-LOAD OR BINARY-LOAD THAT WOULD EXCEED
002300*        THIS LIMIT ABENDS - RAISE THE OCCURS CLAUSE BELOW AND
002400*        RECOMPILE THE WHOLE SUITE IF A LARGER TABLE IS NEEDED.
002500     05  ANMD-ENTRY-LIST OCCURS 1 TO 5000 TIMES
002600                 DEPENDING ON ANMD-ENTRY-COUNT
002700                 INDEXED BY ANMD-ENTRY-IDX.
002800         10  ANMD-COF-NAME            PIC X(07).
002900         10  ANMD-FRAMES-PER-DIR      PIC 9(10) COMP.
003000         10  ANMD-ANIM-SPEED          PIC 9(10) COMP.
003100         10  ANMD-FRAME-CODE OCCURS 144 TIMES
003200                                      PIC 9(03) COMP.
003300         10  ANMD-ENTRY-HASH          PIC 9(03) COMP.
003400         10  FILLER                   PIC X(05).
003500     05  FILLER                       PIC X(08).
