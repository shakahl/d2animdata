000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     ANMDAUD.
000400 AUTHOR.         R BOSTIC.
000500 INSTALLATION.   ANIMATION SYSTEMS GROUP.
000600 DATE-WRITTEN.   22 APR 1994.
000700 DATE-COMPILED.
000800 SECURITY.       NONE.
000900*
001000*DESCRIPTION :  THIS IS A CALLED ROUTINE TO RUN THE HOUSEKEEPING
001100*               CHECKS OVER THE WHOLE IN-MEMORY ENTRY TABLE AFTER
001200*               A LOAD AND BEFORE A DUMP - ONCE FOR A COMPILE RUN,
001300*               ONCE FOR A DECOMPILE RUN.  EVERYTHING THIS ROUTINE
001400*               FINDS IS A WARNING TO THE OPERATOR LOG, NEVER A
001500*               FATAL CONDITION - A BAD RECORD WOULD ALREADY HAVE
001600*               BEEN STOPPED BY ANMDVAL BEFORE IT EVER GOT INTO
001700*               THE TABLE.
001800*NOTE        :  NEITHER CHECK BELOW TOUCHES THE TABLE CONTENTS -
001900*               THIS ROUTINE ONLY READS AND REPORTS.
002000*
002100*=================================================================
002200* AMENDMENT HISTORY:
002300*=================================================================
002400* AUD001 - RBOSTIC - 22/04/1994 - INITIAL VERSION.
002500* ANMD00Y - RBOSTIC - 30/09/1998 - Y2K REVIEW - NO DATE FIELDS IN
002600*              THIS PROGRAM, NO CHANGE REQUIRED.
002700* AUD002 - PDEVRIES - 08/08/2006 - TICKET FROM THE ANIMATORS: A
002800*              SPRITE SHEET WITH ONE KEY REPEATED THREE TIMES WAS
002900*              DRAWING THREE DUPLICATE WARNINGS INSTEAD OF TWO -
003000*              H000 COMPARED EVERY ENTRY AGAINST EVERY EARLIER
003100*              ENTRY AND LET H010 FIRE ONCE PER MATCH, SO THE
003200*              WARNING COUNT GREW WITH THE SQUARE OF THE RUN
003300*              LENGTH INSTEAD OF STOPPING AT ONE PER REPEAT.
003400*              ADDED WS-DUP-FOUND-SW SO THE INNER SCAN STOPS AS
003500*              SOON AS ONE EARLIER MATCH IS FOUND - ONE WARNING
003600*              PER DUPLICATE ENTRY, NO MORE.
003700*-----------------------------------------------------------------
003800 EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-AS400.
004400 OBJECT-COMPUTER. IBM-AS400.
004500 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004600 EJECT
004700***************
004800 DATA DIVISION.
004900***************
005000 WORKING-STORAGE SECTION.
005100*************************
005200 01  FILLER              PIC X(24)  VALUE
005300     "** PROGRAM ANMDAUD  **".
005400
005500* ------------------ PROGRAM WORKING STORAGE -------------------*
005600 01  WK-C-COMMON.
005700     COPY ANMDCOM.
005800
005900 77  WS-SUB1                 PIC 9(03)  COMP.
006000 77  WS-SUB2                 PIC 9(03)  COMP.
006100 77  WS-FRAME-SUB            PIC 9(03)  COMP.
006200 77  WK-N-DUP-MSG-LEN        PIC 9(03)  COMP.
006300 77  WS-DUP-FOUND-SW         PIC X(01)  VALUE "N".
006400     88  WS-DUP-FOUND                   VALUE "Y".
006500
006600*    ONE-LINE WORK AREA FOR THE DUPLICATE-KEY MESSAGE, BUILT WITH
006700*    STRING SINCE THE KEY PORTION IS A VARIABLE-LENGTH TAIL ON A
006800*    FIXED LITERAL - SECOND REDEFINES IN THIS MEMBER, ON TOP OF
006900*    THE TWO CARRIED IN ANMDCOM.
007000 01  WS-DUP-MSG-AREA         PIC X(80).
007100 01  WS-DUP-MSG-TABLE REDEFINES WS-DUP-MSG-AREA.
007200     05  WS-DUP-MSG-CHAR     OCCURS 80 TIMES
007300                             PIC X(01).
007400
007500*    SAME TREATMENT FOR THE OUT-OF-BOUNDS-TRIGGER MESSAGE.
007600 01  WS-RNG-MSG-AREA         PIC X(80).
007700
007800 01  WS-FRAME-SUB-EDIT       PIC ZZ9.
007900 01  WS-LIMIT-EDIT           PIC Z(9)9.
008000
008100*****************
008200 LINKAGE SECTION.
008300*****************
008400 COPY ANMDTAB.
008500 EJECT
008600*******************************************************
008700 PROCEDURE DIVISION USING ANMD-ENTRY-TABLE.
008800*******************************************************
008900 MAIN-MODULE.
009000     PERFORM H000-SCAN-DUPLICATES
009100         VARYING ANMD-ENTRY-IDX FROM 1 BY 1
009200         UNTIL   ANMD-ENTRY-IDX > ANMD-ENTRY-COUNT.
009300
009400     PERFORM H100-SCAN-TRIGGER-BOUNDS
009500         VARYING ANMD-ENTRY-IDX FROM 1 BY 1
009600         UNTIL   ANMD-ENTRY-IDX > ANMD-ENTRY-COUNT.
009700
009800     GOBACK.
009900
010000*---------------------------------------------------------------*
010100 H000-SCAN-DUPLICATES.
010200*---------------------------------------------------------------*
010300*    COMPARE EACH ENTRY AGAINST THE EARLIER ENTRIES IN THE TABLE,
010400*    STOPPING AS SOON AS ONE MATCH IS FOUND.  AN ENTRY WHOSE KEY
010500*    ALREADY APPEARED DRAWS EXACTLY ONE WARNING LINE, NO MATTER
010600*    HOW MANY EARLIER ENTRIES SHARE THE KEY.
010700     MOVE "N"                        TO    WS-DUP-FOUND-SW.
010800     IF  ANMD-ENTRY-IDX > 1
010900         MOVE ANMD-ENTRY-IDX         TO    WS-SUB2
011000         SUBTRACT 1                 FROM  WS-SUB2
011100         PERFORM H010-COMPARE-ONE-EARLIER-ENTRY
011200             VARYING WS-SUB1 FROM 1 BY 1
011300             UNTIL   WS-SUB1 > WS-SUB2
011400                  OR WS-DUP-FOUND.
011500
011600*---------------------------------------------------------------*
011700 H000-SCAN-DUPLICATES-EX.
011800*---------------------------------------------------------------*
011900     EXIT.
012000
012100*---------------------------------------------------------------*
012200 H010-COMPARE-ONE-EARLIER-ENTRY.
012300*---------------------------------------------------------------*
012400     IF  ANMD-COF-NAME (WS-SUB1) = ANMD-COF-NAME (ANMD-ENTRY-IDX)
012500         MOVE "Y"                    TO    WS-DUP-FOUND-SW
012600         MOVE SPACES                 TO    WS-DUP-MSG-AREA
012700         MOVE 1                      TO    WK-N-DUP-MSG-LEN
012800         STRING "WARNING: Duplicate entry found: "
012900                 ANMD-COF-NAME (ANMD-ENTRY-IDX)
013000                 DELIMITED BY SIZE
013100                 INTO WS-DUP-MSG-AREA
013200                 WITH POINTER WK-N-DUP-MSG-LEN
013300         DISPLAY WS-DUP-MSG-AREA.
013400
013500*---------------------------------------------------------------*
013600 H010-COMPARE-ONE-EARLIER-ENTRY-EX.
013700*---------------------------------------------------------------*
013800     EXIT.
013900
014000*---------------------------------------------------------------*
014100 H100-SCAN-TRIGGER-BOUNDS.
014200*---------------------------------------------------------------*
014300*    A TRIGGER PLACED AT OR BEYOND FRAMES-PER-DIRECTION CAN NEVER
014400*    BE REACHED BY THE GAME ENGINE'S OWN FRAME COUNTER - LEGAL,
014500*    BUT WORTH FLAGGING SO THE ANIMATOR CAN LOOK AT IT.
014600     PERFORM H110-CHECK-ONE-FRAME
014700         VARYING WS-FRAME-SUB FROM 0 BY 1
014800         UNTIL   WS-FRAME-SUB > 143.
014900
015000*---------------------------------------------------------------*
015100 H100-SCAN-TRIGGER-BOUNDS-EX.
015200*---------------------------------------------------------------*
015300     EXIT.
015400
015500*---------------------------------------------------------------*
015600 H110-CHECK-ONE-FRAME.
015700*---------------------------------------------------------------*
015800     IF  ANMD-FRAME-CODE (ANMD-ENTRY-IDX, WS-FRAME-SUB + 1)
015900             NOT = 0
016000     AND WS-FRAME-SUB >=
016100             ANMD-FRAMES-PER-DIR (ANMD-ENTRY-IDX)
016200         MOVE WS-FRAME-SUB           TO    WS-FRAME-SUB-EDIT
016300         MOVE ANMD-FRAMES-PER-DIR (ANMD-ENTRY-IDX)
016400                                     TO    WS-LIMIT-EDIT
016500         MOVE SPACES                 TO    WS-RNG-MSG-AREA
016600         STRING "WARNING: Key " ANMD-COF-NAME (ANMD-ENTRY-IDX)
016700                 " frame " WS-FRAME-SUB-EDIT
016800                 " is beyond FramesPerDirection "
016900                 WS-LIMIT-EDIT
017000                 " and may have no effect"
017100                 DELIMITED BY SIZE
017200                 INTO WS-RNG-MSG-AREA
017300         DISPLAY WS-RNG-MSG-AREA.
017400
017500*---------------------------------------------------------------*
017600 H110-CHECK-ONE-FRAME-EX.
017700*---------------------------------------------------------------*
017800     EXIT.
017900
018000******************************************************************
018100*************** END OF PROGRAM SOURCE  ANMDAUD ******************
018200******************************************************************
