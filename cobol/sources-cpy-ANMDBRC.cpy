000100*****************************************************************
000200* ANMDBRC - ANIMDATA BINARY MASTER FILE LAYOUTS.  THE WIRE
000300* FORMAT IS OWNED BY THE GAME ENGINE'S LOADER, NOT BY THIS SHOP -
000400* IT IS LITTLE-ENDIAN AND HAS NO SPARE BYTES, SO THE TWO RECORD
000500* AREAS BELOW CARRY NO FILLER.  ANMD-BR-WORK-AREA AT THE BOTTOM
000600* IS OUR OWN PADDED WORKING COPY AND DOES CARRY ONE.
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*****************************************************************
001000* ANMD002 19/03/1994 RBOSTIC  - INITIAL VERSION.
001100* ANMD00Y 30/09/1998 RBOSTIC  - Y2K REVIEW - NO DATE FIELDS IN
001200*                               THIS MEMBER, NO CHANGE REQUIRED.
001300* ANMD013 02/06/2004 DNOVELLI - ADDED THE BYTE-TABLE REDEFINES SO
001400*                               ANMDBIN/ANMDBDP CAN WALK EACH
001500*                               FIELD ONE BYTE AT A TIME WHEN
001600*                               SWAPPING LITTLE-ENDIAN TO NATIVE.
001700*****************************************************************
001800 01  ANMD-BR-BUCKET-HEADER.
001900     05  ANMD-BR-BUCKET-COUNT-BYTES   PIC X(04).
002000*        4-BYTE UNSIGNED LITTLE-ENDIAN RECORD COUNT FOR THIS
002100*        BUCKET - THE HEADER IS 4 BYTES, FULL STOP, NO FILLER.
002200*
002300 01  ANMD-BINARY-RECORD.
002400     05  ANMD-BR-KEY-BYTES            PIC X(08).
002500     05  ANMD-BR-KEY-CHAR-TBL REDEFINES ANMD-BR-KEY-BYTES.
002600         10  ANMD-BR-KEY-BYTE OCCURS 8 TIMES
002700                                      PIC X(01).
002800     05  ANMD-BR-FRAMES-BYTES         PIC X(04).
002900     05  ANMD-BR-FRAMES-BYTE-TBL REDEFINES ANMD-BR-FRAMES-BYTES.
003000         10  ANMD-BR-FRAMES-BYTE OCCURS 4 TIMES
003100                                      PIC X(01).
003200     05  ANMD-BR-SPEED-BYTES          PIC X(04).
003300     05  ANMD-BR-SPEED-BYTE-TBL REDEFINES ANMD-BR-SPEED-BYTES.
003400         10  ANMD-BR-SPEED-BYTE OCCURS 4 TIMES
003500                                      PIC X(01).
003600     05  ANMD-BR-TRIGGER-BYTES.
003700         10  ANMD-BR-TRIGGER-BYTE OCCURS 144 TIMES
003800                                      PIC X(01).
003900*        8 + 4 + 4 + 144 = 160 BYTES EXACTLY - SEE THE BANNER
004000*        ABOVE FOR WHY THIS RECORD HAS NO FILLER.
004100*
004200 01  ANMD-BR-WORK-AREA.
004300     05  ANMD-BR-WORK-KEY             PIC X(08).
004400     05  ANMD-BR-WORK-FRAMES          PIC 9(10) COMP.
004500     05  ANMD-BR-WORK-SPEED           PIC 9(10) COMP.
004600     05  ANMD-BR-WORK-BLOCK-IDX       PIC 9(03) COMP.
004700     05  FILLER                       PIC X(08).
