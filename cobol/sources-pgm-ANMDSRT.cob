000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     ANMDSRT.
000400 AUTHOR.         R BOSTIC.
000500 INSTALLATION.   ANIMATION SYSTEMS GROUP.
000600 DATE-WRITTEN.   02 MAY 1994.
000700 DATE-COMPILED.
000800 SECURITY.       NONE.
000900*
001000*DESCRIPTION :  THIS IS A CALLED ROUTINE TO PUT THE IN-MEMORY
001100*               ENTRY TABLE INTO ASCENDING COF-NAME ORDER WHEN
001200*               THE OPERATOR'S CONTROL CARD ASKS FOR A SORTED
001300*               RUN.  ORDERING IS BY RAW CHARACTER CODE, UPPER
001400*               AND LOWER CASE NOT FOLDED TOGETHER.
001500*NOTE        :  WE USE A STRAIGHT INSERTION SORT RATHER THAN THE
001600*               SORT VERB BECAUSE THE TABLE LIVES IN WORKING-
001700*               STORAGE, NOT ON A SORT FILE, AND AT NO MORE THAN
001800*               5000 ENTRIES THE COST IS NOT WORTH A SPARE WORK
001900*               FILE.  THE INSERTION SORT IS STABLE, SO ENTRIES
002000*               THAT TIE ON THE KEY KEEP THEIR ORIGINAL ORDER.
002100*
002200*=================================================================
002300* AMENDMENT HISTORY:
002400*=================================================================
002500* SRT001 - RBOSTIC - 02/05/1994 - INITIAL VERSION.
002600* ANMD00Y - RBOSTIC - 30/09/1998 - Y2K REVIEW - NO DATE FIELDS IN
002700*              THIS PROGRAM, NO CHANGE REQUIRED.
002800* SRT002 - DNOVELLI - 14/02/2003 - REVIEWED AGAINST THE DRV003
002900*              ABEND-SWITCH CHANGE IN ANMDDRV - THIS ROUTINE HAS
003000*              NO FATAL RETURN PATH OF ITS OWN SO UPSI-SWITCH-
003100*              ABEND IS NEVER SET HERE, NO CODE CHANGE REQUIRED.
003200*-----------------------------------------------------------------
003300 EJECT
003400**********************
003500 ENVIRONMENT DIVISION.
003600**********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-AS400.
003900 OBJECT-COMPUTER. IBM-AS400.
004000 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004100 EJECT
004200***************
004300 DATA DIVISION.
004400***************
004500 WORKING-STORAGE SECTION.
004600*************************
004700 01  FILLER              PIC X(24)  VALUE
004800     "** PROGRAM ANMDSRT  **".
004900
005000* ------------------ PROGRAM WORKING STORAGE -------------------*
005100 01  WK-C-COMMON.
005200     COPY ANMDCOM.
005300
005400 77  WS-OUTER-SUB            PIC 9(05)  COMP.
005500 77  WS-INNER-SUB            PIC 9(05)  COMP.
005600 77  WS-FRAME-SUB            PIC 9(03)  COMP.
005700
005800*    ONE ENTRY'S WORTH OF HOLD AREA FOR THE ELEMENT BEING
005900*    INSERTED - SAME SHAPE AS ONE ROW OF THE ENTRY TABLE, BUT
006000*    OWN NAMES SO IT NEVER CLASHES WITH THE LINKAGE COPY OF THE
006100*    SAME FIELDS.
006200 01  WK-C-HOLD-AREA.
006300     05  WK-HOLD-COF-NAME            PIC X(07).
006400     05  WK-HOLD-KEY-TBL REDEFINES WK-HOLD-COF-NAME.
006500         10  WK-HOLD-KEY-CHAR OCCURS 7 TIMES
006600                                     PIC X(01).
006700*        BYTE VIEW OF THE HELD KEY - NOT WALKED TODAY, BUT KEPT
006800*        IN STEP WITH THE SAME ONE-BYTE-AT-A-TIME HABIT ANMDVAL
006900*        AND ANMDHSH USE ON THIS SAME FIELD SHAPE.
007000     05  WK-HOLD-FRAMES-PER-DIR      PIC 9(10) COMP.
007100     05  WK-HOLD-ANIM-SPEED          PIC 9(10) COMP.
007200     05  WK-HOLD-FRAME-CODE OCCURS 144 TIMES
007300                                     PIC 9(03) COMP.
007400     05  WK-HOLD-ENTRY-HASH          PIC 9(03) COMP.
007500     05  FILLER                      PIC X(05).
007600
007700*****************
007800 LINKAGE SECTION.
007900*****************
008000 COPY ANMDTAB.
008100 EJECT
008200*******************************************************
008300 PROCEDURE DIVISION USING ANMD-ENTRY-TABLE.
008400*******************************************************
008500 MAIN-MODULE.
008600     IF  ANMD-ENTRY-COUNT > 1
008700         PERFORM J000-SORT-ENTRIES
008800             VARYING WS-OUTER-SUB FROM 2 BY 1
008900             UNTIL   WS-OUTER-SUB > ANMD-ENTRY-COUNT.
009000     GOBACK.
009100
009200*---------------------------------------------------------------*
009300 J000-SORT-ENTRIES.
009400*---------------------------------------------------------------*
009500*    LIFT THE CURRENT ELEMENT OUT, THEN SLIDE EVERY EARLIER
009600*    ELEMENT THAT SORTS AFTER IT UP ONE SLOT, AND DROP THE LIFTED
009700*    ELEMENT INTO THE HOLE THAT LEAVES BEHIND.
009800     PERFORM J010-LIFT-CURRENT-ENTRY
009900        THRU J010-LIFT-CURRENT-ENTRY-EX.
010000
010100     MOVE    WS-OUTER-SUB            TO    WS-INNER-SUB.
010200     PERFORM J020-SLIDE-ONE-ENTRY
010300         UNTIL   WS-INNER-SUB < 2
010400              OR ANMD-COF-NAME (WS-INNER-SUB - 1)
010500                     NOT > WK-HOLD-COF-NAME.
010600
010700     PERFORM J030-DROP-HELD-ENTRY
010800        THRU J030-DROP-HELD-ENTRY-EX.
010900
011000*---------------------------------------------------------------*
011100 J000-SORT-ENTRIES-EX.
011200*---------------------------------------------------------------*
011300     EXIT.
011400
011500*---------------------------------------------------------------*
011600 J010-LIFT-CURRENT-ENTRY.
011700*---------------------------------------------------------------*
011800     MOVE    ANMD-COF-NAME (WS-OUTER-SUB)
011900                                     TO    WK-HOLD-COF-NAME.
012000     MOVE    ANMD-FRAMES-PER-DIR (WS-OUTER-SUB)
012100                                     TO    WK-HOLD-FRAMES-PER-DIR.
012200     MOVE    ANMD-ANIM-SPEED (WS-OUTER-SUB)
012300                                     TO    WK-HOLD-ANIM-SPEED.
012400     MOVE    ANMD-ENTRY-HASH (WS-OUTER-SUB)
012500                                     TO    WK-HOLD-ENTRY-HASH.
012600     PERFORM J011-LIFT-ONE-FRAME
012700         VARYING WS-FRAME-SUB FROM 1 BY 1
012800         UNTIL   WS-FRAME-SUB > 144.
012900
013000*---------------------------------------------------------------*
013100 J010-LIFT-CURRENT-ENTRY-EX.
013200*---------------------------------------------------------------*
013300     EXIT.
013400
013500*---------------------------------------------------------------*
013600 J011-LIFT-ONE-FRAME.
013700*---------------------------------------------------------------*
013800     MOVE    ANMD-FRAME-CODE (WS-OUTER-SUB, WS-FRAME-SUB)
013900                                     TO
014000             WK-HOLD-FRAME-CODE (WS-FRAME-SUB).
014100
014200*---------------------------------------------------------------*
014300 J011-LIFT-ONE-FRAME-EX.
014400*---------------------------------------------------------------*
014500     EXIT.
014600
014700*---------------------------------------------------------------*
014800 J020-SLIDE-ONE-ENTRY.
014900*---------------------------------------------------------------*
015000     MOVE    ANMD-COF-NAME (WS-INNER-SUB - 1)
015100                                     TO
015200             ANMD-COF-NAME (WS-INNER-SUB).
015300     MOVE    ANMD-FRAMES-PER-DIR (WS-INNER-SUB - 1)
015400                                     TO
015500             ANMD-FRAMES-PER-DIR (WS-INNER-SUB).
015600     MOVE    ANMD-ANIM-SPEED (WS-INNER-SUB - 1)
015700                                     TO
015800             ANMD-ANIM-SPEED (WS-INNER-SUB).
015900     MOVE    ANMD-ENTRY-HASH (WS-INNER-SUB - 1)
016000                                     TO
016100             ANMD-ENTRY-HASH (WS-INNER-SUB).
016200     PERFORM J021-SLIDE-ONE-FRAME
016300         VARYING WS-FRAME-SUB FROM 1 BY 1
016400         UNTIL   WS-FRAME-SUB > 144.
016500     SUBTRACT 1                     FROM  WS-INNER-SUB.
016600
016700*---------------------------------------------------------------*
016800 J020-SLIDE-ONE-ENTRY-EX.
016900*---------------------------------------------------------------*
017000     EXIT.
017100
017200*---------------------------------------------------------------*
017300 J021-SLIDE-ONE-FRAME.
017400*---------------------------------------------------------------*
017500     MOVE    ANMD-FRAME-CODE (WS-INNER-SUB - 1, WS-FRAME-SUB)
017600                                     TO
017700             ANMD-FRAME-CODE (WS-INNER-SUB, WS-FRAME-SUB).
017800
017900*---------------------------------------------------------------*
018000 J021-SLIDE-ONE-FRAME-EX.
018100*---------------------------------------------------------------*
018200     EXIT.
018300
018400*---------------------------------------------------------------*
018500 J030-DROP-HELD-ENTRY.
018600*---------------------------------------------------------------*
018700     MOVE    WK-HOLD-COF-NAME        TO
018800             ANMD-COF-NAME (WS-INNER-SUB).
018900     MOVE    WK-HOLD-FRAMES-PER-DIR  TO
019000             ANMD-FRAMES-PER-DIR (WS-INNER-SUB).
019100     MOVE    WK-HOLD-ANIM-SPEED      TO
019200             ANMD-ANIM-SPEED (WS-INNER-SUB).
019300     MOVE    WK-HOLD-ENTRY-HASH      TO
019400             ANMD-ENTRY-HASH (WS-INNER-SUB).
019500     PERFORM J031-DROP-ONE-FRAME
019600         VARYING WS-FRAME-SUB FROM 1 BY 1
019700         UNTIL   WS-FRAME-SUB > 144.
019800
019900*---------------------------------------------------------------*
020000 J030-DROP-HELD-ENTRY-EX.
020100*---------------------------------------------------------------*
020200     EXIT.
020300
020400*---------------------------------------------------------------*
020500 J031-DROP-ONE-FRAME.
020600*---------------------------------------------------------------*
020700     MOVE    WK-HOLD-FRAME-CODE (WS-FRAME-SUB)
020800                                     TO
020900             ANMD-FRAME-CODE (WS-INNER-SUB, WS-FRAME-SUB).
021000
021100*---------------------------------------------------------------*
021200 J031-DROP-ONE-FRAME-EX.
021300*---------------------------------------------------------------*
021400     EXIT.
021500
021600******************************************************************
021700*************** END OF PROGRAM SOURCE  ANMDSRT ******************
021800******************************************************************
