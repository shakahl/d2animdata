000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     ANMDTXO.
000400 AUTHOR.         R BOSTIC.
000500 INSTALLATION.   ANIMATION SYSTEMS GROUP.
000600 DATE-WRITTEN.   25 MAR 1994.
000700 DATE-COMPILED.
000800 SECURITY.       NONE.
000900*
001000*DESCRIPTION :  THIS IS A CALLED ROUTINE TO WRITE THE IN-MEMORY
001100*               ENTRY TABLE BACK OUT AS A TAB-DELIMITED ANIMATION
001200*               WORKSHEET (ANMDTEXT) FOR A DECOMPILE RUN.  THE
001300*               HEADER ROW NAMES ALL 147 COLUMNS IN A FIXED ORDER
001400*               AND EVERY FRAME SLOT IS EXPANDED TO ITS OWN
001500*               COLUMN, INCLUDING SLOTS THAT HOLD NO TRIGGER.
001600*NOTE        :  COLUMNS ARE SEPARATED BY THE HORIZONTAL TAB
001700*               CHARACTER, X'05' IN OUR EBCDIC CODE PAGE - SEE
001800*               ANMDTXI FOR THE MATCHING READ-SIDE ROUTINE.
001900*
002000*=================================================================
002100* AMENDMENT HISTORY:
002200*=================================================================
002300* TXO001 - RBOSTIC - 25/03/1994 - INITIAL VERSION.
002400* ANMD00Y - RBOSTIC - 30/09/1998 - Y2K REVIEW - NO DATE FIELDS IN
002500*              THIS PROGRAM, NO CHANGE REQUIRED.
002600* TXO002 - DNOVELLI - 14/02/2003 - REVIEWED AGAINST THE DRV003
002700*              ABEND-SWITCH CHANGE IN ANMDDRV - THIS ROUTINE HAS
002800*              NO FATAL RETURN PATH OF ITS OWN SO UPSI-SWITCH-
002900*              ABEND IS NEVER SET HERE, NO CODE CHANGE REQUIRED.
003000*-----------------------------------------------------------------
003100 EJECT
003200**********************
003300 ENVIRONMENT DIVISION.
003400**********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-AS400.
003700 OBJECT-COMPUTER. IBM-AS400.
003800 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT ANMDTEXT ASSIGN TO DATABASE-ANMDTEXT
004200         ORGANIZATION IS LINE SEQUENTIAL
004300         FILE STATUS IS WK-C-FILE-STATUS.
004400 EJECT
004500***************
004600 DATA DIVISION.
004700***************
004800 FILE SECTION.
004900*************
005000 FD  ANMDTEXT
005100     LABEL RECORDS ARE OMITTED
005200     DATA RECORD IS ANMDTEXT-REC.
005300 01  ANMDTEXT-REC                PIC X(2048).
005400
005500 WORKING-STORAGE SECTION.
005600*************************
005700 01  FILLER              PIC X(24)  VALUE
005800     "** PROGRAM ANMDTXO  **".
005900
006000* ------------------ PROGRAM WORKING STORAGE -------------------*
006100 01  WK-C-COMMON.
006200     COPY ANMDCOM.
006300
006400 77  WS-SUB1                 PIC 9(03)  COMP.
006500 77  WS-FIRST                PIC 9(03)  COMP.
006600 77  WK-N-OUT-PTR            PIC 9(05)  COMP.
006700 77  WK-C-TAB-CHAR           PIC X(01)  VALUE X"05".
006800
006900 01  WK-C-OUT-LINE           PIC X(2048).
007000 01  WK-C-EDIT-NUM           PIC Z(9)9.
007100
007200*    THE 3-DIGIT FRAME-INDEX SUFFIX USED TO BUILD "FRAMEDATAnnn"
007300*    IN THE HEADER ROW - THIRD REDEFINES IN THIS MEMBER.
007400 01  WK-N-FRAME-SUFFIX       PIC 9(03).
007500 01  WK-C-FRAME-SUFFIX REDEFINES WK-N-FRAME-SUFFIX
007600                             PIC X(03).
007700
007800*****************
007900 LINKAGE SECTION.
008000*****************
008100 COPY ANMDTAB.
008200 EJECT
008300*******************************************************
008400 PROCEDURE DIVISION USING ANMD-ENTRY-TABLE.
008500*******************************************************
008600 MAIN-MODULE.
008700     OPEN OUTPUT ANMDTEXT.
008800     IF  NOT WK-C-SUCCESSFUL
008900         DISPLAY "ANMDTXO - OPEN FILE ERROR - ANMDTEXT"
009000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
009100         GO TO Y900-ABNORMAL-TERMINATION.
009200
009300     PERFORM C000-WRITE-HEADER
009400        THRU C000-WRITE-HEADER-EX.
009500
009600     PERFORM C100-WRITE-DATA-ROWS
009700         VARYING ANMD-ENTRY-IDX FROM 1 BY 1
009800         UNTIL   ANMD-ENTRY-IDX > ANMD-ENTRY-COUNT.
009900
010000     PERFORM Z000-END-PROGRAM-ROUTINE
010100        THRU Z099-END-PROGRAM-ROUTINE-EX.
010200     GOBACK.
010300
010400*---------------------------------------------------------------*
010500 C000-WRITE-HEADER.
010600*---------------------------------------------------------------*
010700     MOVE    SPACES                  TO    WK-C-OUT-LINE.
010800     MOVE    1                       TO    WK-N-OUT-PTR.
010900     STRING  "CofName"  WK-C-TAB-CHAR
011000             "FramesPerDirection"  WK-C-TAB-CHAR
011100             "AnimationSpeed"
011200             DELIMITED BY SIZE
011300             INTO WK-C-OUT-LINE
011400             WITH POINTER WK-N-OUT-PTR.
011500     PERFORM C010-WRITE-ONE-FRAME-HEADER
011600         VARYING WS-SUB1 FROM 0 BY 1
011700         UNTIL   WS-SUB1 > 143.
011800     WRITE   ANMDTEXT-REC            FROM  WK-C-OUT-LINE.
011900     IF  NOT WK-C-SUCCESSFUL
012000         DISPLAY "ANMDTXO - WRITE ERROR - ANMDTEXT"
012100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
012200
012300*---------------------------------------------------------------*
012400 C000-WRITE-HEADER-EX.
012500*---------------------------------------------------------------*
012600     EXIT.
012700
012800*---------------------------------------------------------------*
012900 C010-WRITE-ONE-FRAME-HEADER.
013000*---------------------------------------------------------------*
013100     MOVE    WS-SUB1                 TO    WK-N-FRAME-SUFFIX.
013200     STRING  WK-C-TAB-CHAR  "FrameData"  WK-C-FRAME-SUFFIX
013300             DELIMITED BY SIZE
013400             INTO WK-C-OUT-LINE
013500             WITH POINTER WK-N-OUT-PTR.
013600
013700*---------------------------------------------------------------*
013800 C010-WRITE-ONE-FRAME-HEADER-EX.
013900*---------------------------------------------------------------*
014000     EXIT.
014100
014200*---------------------------------------------------------------*
014300 C100-WRITE-DATA-ROWS.
014400*---------------------------------------------------------------*
014500     MOVE    SPACES                  TO    WK-C-OUT-LINE.
014600     MOVE    1                       TO    WK-N-OUT-PTR.
014700     STRING  ANMD-COF-NAME (ANMD-ENTRY-IDX)
014800             DELIMITED BY SIZE
014900             INTO WK-C-OUT-LINE
015000             WITH POINTER WK-N-OUT-PTR.
015100     STRING  WK-C-TAB-CHAR
015200             DELIMITED BY SIZE
015300             INTO WK-C-OUT-LINE
015400             WITH POINTER WK-N-OUT-PTR.
015500     MOVE    ANMD-FRAMES-PER-DIR (ANMD-ENTRY-IDX)
015600                                     TO    WK-C-EDIT-NUM.
015700     PERFORM C250-APPEND-NUMBER
015800        THRU C250-APPEND-NUMBER-EX.
015900     STRING  WK-C-TAB-CHAR
016000             DELIMITED BY SIZE
016100             INTO WK-C-OUT-LINE
016200             WITH POINTER WK-N-OUT-PTR.
016300     MOVE    ANMD-ANIM-SPEED (ANMD-ENTRY-IDX)
016400                                     TO    WK-C-EDIT-NUM.
016500     PERFORM C250-APPEND-NUMBER
016600        THRU C250-APPEND-NUMBER-EX.
016700
016800     PERFORM C200-EXPAND-TRIGGERS
016900        THRU C200-EXPAND-TRIGGERS-EX.
017000
017100     WRITE   ANMDTEXT-REC            FROM  WK-C-OUT-LINE.
017200     IF  NOT WK-C-SUCCESSFUL
017300         DISPLAY "ANMDTXO - WRITE ERROR - ANMDTEXT"
017400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
017500
017600*---------------------------------------------------------------*
017700 C100-WRITE-DATA-ROWS-EX.
017800*---------------------------------------------------------------*
017900     EXIT.
018000
018100*---------------------------------------------------------------*
018200 C200-EXPAND-TRIGGERS.
018300*---------------------------------------------------------------*
018400*    EVERY ONE OF THE 144 FRAME SLOTS BECOMES ITS OWN COLUMN -
018500*    SLOTS HOLDING NO TRIGGER EMIT ZERO, NOT A BLANK COLUMN.
018600     PERFORM C210-APPEND-ONE-TRIGGER
018700         VARYING WS-SUB1 FROM 1 BY 1
018800         UNTIL   WS-SUB1 > 144.
018900
019000*---------------------------------------------------------------*
019100 C200-EXPAND-TRIGGERS-EX.
019200*---------------------------------------------------------------*
019300     EXIT.
019400
019500*---------------------------------------------------------------*
019600 C210-APPEND-ONE-TRIGGER.
019700*---------------------------------------------------------------*
019800     STRING  WK-C-TAB-CHAR
019900             DELIMITED BY SIZE
020000             INTO WK-C-OUT-LINE
020100             WITH POINTER WK-N-OUT-PTR.
020200     MOVE    ANMD-FRAME-CODE (ANMD-ENTRY-IDX, WS-SUB1)
020300                                     TO    WK-C-EDIT-NUM.
020400     PERFORM C250-APPEND-NUMBER
020500        THRU C250-APPEND-NUMBER-EX.
020600
020700*---------------------------------------------------------------*
020800 C210-APPEND-ONE-TRIGGER-EX.
020900*---------------------------------------------------------------*
021000     EXIT.
021100
021200*---------------------------------------------------------------*
021300 C250-APPEND-NUMBER.
021400*---------------------------------------------------------------*
021500*    STRIP THE LEADING SPACES A ZERO-SUPPRESSED PICTURE LEAVES
021600*    BEHIND SO THE WORKSHEET SHOWS PLAIN DECIMAL TEXT, NOT A
021700*    RIGHT-JUSTIFIED FIELD.
021800     PERFORM C251-FIND-FIRST-DIGIT
021900         VARYING WS-FIRST FROM 1 BY 1
022000         UNTIL   WS-FIRST > 10
022100              OR WK-C-EDIT-NUM (WS-FIRST:1) NOT = SPACE.
022200     STRING  WK-C-EDIT-NUM (WS-FIRST:)
022300             DELIMITED BY SIZE
022400             INTO WK-C-OUT-LINE
022500             WITH POINTER WK-N-OUT-PTR.
022600
022700*---------------------------------------------------------------*
022800 C250-APPEND-NUMBER-EX.
022900*---------------------------------------------------------------*
023000     EXIT.
023100
023200*---------------------------------------------------------------*
023300 C251-FIND-FIRST-DIGIT.
023400*---------------------------------------------------------------*
023500     CONTINUE.
023600
023700*---------------------------------------------------------------*
023800 C251-FIND-FIRST-DIGIT-EX.
023900*---------------------------------------------------------------*
024000     EXIT.
024100
024200 Y900-ABNORMAL-TERMINATION.
024300     PERFORM Z000-END-PROGRAM-ROUTINE
024400        THRU Z099-END-PROGRAM-ROUTINE-EX.
024500     GOBACK.
024600
024700*---------------------------------------------------------------*
024800 Z000-END-PROGRAM-ROUTINE.
024900*---------------------------------------------------------------*
025000     CLOSE ANMDTEXT.
025100     IF  NOT WK-C-SUCCESSFUL
025200         DISPLAY "ANMDTXO - CLOSE FILE ERROR - ANMDTEXT"
025300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
025400
025500*---------------------------------------------------------------*
025600 Z099-END-PROGRAM-ROUTINE-EX.
025700*---------------------------------------------------------------*
025800     EXIT.
025900
026000******************************************************************
026100*************** END OF PROGRAM SOURCE  ANMDTXO ******************
026200******************************************************************
